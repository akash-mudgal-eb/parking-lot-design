000100******************************************************************
000200* TRANRSLT -  TRANSACTION-RESULT OUTPUT RECORD LAYOUT
000300*
000400*          ONE RECORD WRITTEN PER INCOMING ENTRY OR EXIT
000500*          TRANSACTION, BY GARENTRY AND GAREXIT RESPECTIVELY, TO
000600*          THE SHARED TRANRSLT OUTPUT FILE.  THE EXIT-ONLY FIELDS
000700*          (TR-EXIT-TIME, TR-FEE-AMOUNT, TR-DURATION-MINUTES) ARE
000800*          LEFT ZERO ON AN ENTRY-TRANSACTION RESULT RECORD.
000900******************************************************************
001000 01  TRANSACTION-RESULT.
001100     05  TR-SUCCESS-FLAG             PIC X(01).
001200         88  TR-SUCCESS              VALUE "Y".
001300         88  TR-FAILURE              VALUE "N".
001400     05  TR-MESSAGE                  PIC X(60).
001500     05  TR-TICKET-NUMBER            PIC X(25).
001600     05  TR-SPOT-NUMBER              PIC X(10).
001700     05  TR-ENTRY-TIME.
001800         10  TR-ENTRY-DATE           PIC 9(08).
001900         10  TR-ENTRY-HMS            PIC 9(06).
002000     05  TR-EXIT-TIME.
002100         10  TR-EXIT-DATE            PIC 9(08).
002200         10  TR-EXIT-HMS             PIC 9(06).
002300     05  TR-FEE-AMOUNT               PIC S9(08)V99.
002400     05  TR-DURATION-MINUTES         PIC S9(09).
002500     05  FILLER                      PIC X(20).

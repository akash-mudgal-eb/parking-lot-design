000100******************************************************************
000200* SPOTREC  -  PARKING-SPOT MASTER RECORD LAYOUT
000300*
000400*          ONE ENTRY PER PHYSICAL PARKING SPOT.  KEYED BY
000500*          SPOT-NUMBER.  ALSO SEARCHED BY FLOOR NUMBER AND BY
000600*          SPOT TYPE (ALLOCATION) SO THE WHOLE MASTER IS KEPT AS
000700*          A WORKING-STORAGE TABLE (WS-SPOT-TABLE) LOADED AT JOB
000800*          START AND REWRITTEN WHOLE AT JOB END - A "SORTED
000900*          SEQUENTIAL FILE" ON DISK WOULD NEED FOUR DIFFERENT
001000*          SORTS TO ANSWER THE SAME QUERIES THIS TABLE ANSWERS.
001100******************************************************************
001200 01  PARKING-SPOT-REC.
001300     05  SPOT-NUMBER                 PIC X(10).
001400****** SPOT-NUMBER-PARTS ASSUMES A SINGLE-DIGIT FLOOR NUMBER
001500****** (FORMAT F-T-NN, E.G. "1-C-11") - GOOD FOR THE LOT-3 PILOT'S
001600****** THREE FLOORS.  IF THE LOT EVER GROWS PAST 9 FLOORS THIS
001700****** LAYOUT AND THE BUILD LOGIC IN GARINIT/GARADMIN BOTH NEED
001800****** TO WIDEN TOGETHER.
001900     05  SPOT-NUMBER-PARTS REDEFINES SPOT-NUMBER.
002000         10  SPOTNO-FLOOR-PART       PIC X(01).
002100         10  FILLER                  PIC X(01).
002200         10  SPOTNO-TYPE-LETTER      PIC X(01).
002300         10  FILLER                  PIC X(01).
002400         10  SPOTNO-SEQ-PART         PIC X(02).
002500         10  FILLER                  PIC X(04).
002600     05  SPOT-FLOOR-NUMBER           PIC 9(04).
002700     05  SPOT-TYPE                   PIC X(10).
002800         88  SPOT-TYPE-MOTORCYCLE    VALUE "MOTORCYCLE".
002900         88  SPOT-TYPE-COMPACT       VALUE "COMPACT".
003000         88  SPOT-TYPE-LARGE         VALUE "LARGE".
003100     05  SPOT-AVAILABLE-FLAG         PIC X(01).
003200         88  SPOT-IS-AVAILABLE       VALUE "Y".
003300         88  SPOT-IS-OCCUPIED        VALUE "N".
003400     05  SPOT-CURRENT-TICKET         PIC X(25).
003500     05  FILLER                      PIC X(20).

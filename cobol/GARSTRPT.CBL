000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GARSTRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/16/91.
000700 DATE-COMPILED. 07/16/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          GARAGE STATUS REPORT.  READS THE FLOOR, SPOT AND TICKET
001300*          MASTERS WHOLE (NO TRANSACTION INPUT - THIS IS A PURE
001400*          READ-ONLY REPORT RUN, LIKE PATLIST OVER IN THE OLD
001500*          SHOP), PRINTS ONE DETAIL SECTION PER FLOOR IN FLOOR-
001600*          NUMBER ORDER, THEN A SINGLE TRAILING WHOLE-LOT SUMMARY
001700*          LINE.  A FLOOR UNDER MAINTENANCE REPORTS ZERO AVAILABLE
001800*          / ALL-OCCUPIED REGARDLESS OF THE UNDERLYING PER-SPOT
001900*          FLAGS.  THE LOT SUMMARY LINE IS A STRAIGHT AGGREGATE
002000*          OF THE RAW SPOT AND TICKET COUNTS - IT IS NOT ITSELF
002100*          MAINTENANCE-ADJUSTED.
002200*
002300******************************************************************
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* 07/16/91  JS    ORIGINAL PROGRAM - LOT-3 PILOT PROJECT
002700* 11/08/91  RM    CR00131 - FLOOR DETAIL LINE WAS SHOWING THE RAW
002800*                 SPOT-AVAILABLE-FLAG COUNT EVEN WHILE THE FLOOR
002900*                 WAS UNDER MAINTENANCE; NOW FORCES 0 AVAILABLE /
003000*                 ALL OCCUPIED PER THE MAINTENANCE-HIDES-CAPACITY
003100*                 RULE
003200* 03/25/92  TGD   CR00209 - LOT SUMMARY LINE COUNTED PAID TICKETS
003300*                 AS OCCUPIED SPOTS; NOW COUNTS ACTIVE TICKETS
003400*                 ONLY
003500* 08/22/98  DGK   Y2K0037 - PAGE-HEADER DATE STAMP NOW WINDOWED
003600*                 (SEE 405-BUILD-CURRENT-TIMESTAMP)
003700* 05/09/05  MPK   CR00615 - RECORD-READ COUNTS PRINTED ON SYSOUT
003800*                 AT END OF JOB, MATCHING GARENTRY/GAREXIT/
003900*                 GARADMIN
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000         ASSIGN TO UT-S-SYSOUT
005100         ORGANIZATION IS SEQUENTIAL.
005200 
005300     SELECT FLRMSTR-FILE
005400         ASSIGN TO UT-S-FLRMSTR
005500         ORGANIZATION IS SEQUENTIAL
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS FFCODE.
005800 
005900     SELECT SPOTMSTR-FILE
006000         ASSIGN TO UT-S-SPOTMSTR
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS SFCODE.
006400 
006500     SELECT TIXFILE-FILE
006600         ASSIGN TO UT-S-TIXFILE
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS TXCODE.
007000 
007100     SELECT FLRRPT-FILE
007200         ASSIGN TO UT-S-FLRRPT
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS RPCODE.
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 120 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC                         PIC X(120).
008600 
008700****** SECOND VIEW OF THE SYSOUT AREA - FORMATS THE END-OF-JOB
008800****** COUNTS LINE THE SAME WAY GARINIT DOES.
008900 01  SYSOUT-SUMMARY-LINE REDEFINES SYSOUT-REC.
009000     05  SSL-LABEL                      PIC X(30).
009100     05  SSL-VALUE                      PIC ZZZZ9.
009200     05  FILLER                         PIC X(85).
009300 
009400 FD  FLRMSTR-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 100 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FD-FLRMSTR-REC.
010000 01  FD-FLRMSTR-REC                     PIC X(100).
010100 
010200 FD  SPOTMSTR-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 100 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FD-SPOTMSTR-REC.
010800 01  FD-SPOTMSTR-REC                    PIC X(100).
010900 
011000 FD  TIXFILE-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 131 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS FD-TIXFILE-REC.
011600 01  FD-TIXFILE-REC                     PIC X(131).
011700 
011800 FD  FLRRPT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 132 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FD-FLRRPT-REC.
012400 01  FD-FLRRPT-REC                      PIC X(132).
012500 
012600 WORKING-STORAGE SECTION.
012700 01  FILE-STATUS-CODES.
012800     05  FFCODE                          PIC X(2).
012900         88  FLOOR-READ-OK                   VALUE "00".
013000         88  NO-MORE-FLOORS                  VALUE "10".
013100     05  SFCODE                          PIC X(2).
013200         88  SPOT-READ-OK                    VALUE "00".
013300         88  NO-MORE-SPOTS                   VALUE "10".
013400     05  TXCODE                          PIC X(2).
013500         88  TICKET-READ-OK                  VALUE "00".
013600         88  NO-MORE-TICKETS                 VALUE "10".
013700     05  RPCODE                          PIC X(2).
013800         88  RPT-WRITE-OK                    VALUE "00".
013900     05  FILLER                          PIC X(02).
014000 
014100 01  MISC-FIELDS.
014200     05  WS-FLOOR-COUNT              PIC S9(4) COMP.
014300     05  WS-SPOT-COUNT               PIC S9(4) COMP.
014400     05  WS-TICKET-COUNT             PIC S9(4) COMP.
014500     05  WS-LINES                    PIC S9(4) COMP.
014600     05  WS-PAGES                    PIC S9(4) COMP.
014700     05  WS-FLOOR-TOTAL              PIC S9(4) COMP.
014800     05  WS-FLOOR-AVAIL              PIC S9(4) COMP.
014900     05  WS-FLOOR-OCCUPIED           PIC S9(4) COMP.
015000     05  WS-MOTO-COUNT               PIC S9(4) COMP.
015100     05  WS-COMPACT-COUNT            PIC S9(4) COMP.
015200     05  WS-LARGE-COUNT              PIC S9(4) COMP.
015300     05  WS-MOTO-AVAIL               PIC S9(4) COMP.
015400     05  WS-COMPACT-AVAIL            PIC S9(4) COMP.
015500     05  WS-LARGE-AVAIL              PIC S9(4) COMP.
015600     05  WS-LOT-TOTAL                PIC S9(6) COMP.
015700     05  WS-LOT-AVAILABLE            PIC S9(6) COMP.
015800     05  WS-LOT-OCCUPIED             PIC S9(6) COMP.
015900     05  WS-LOT-ACTIVE-TICKETS       PIC S9(6) COMP.
016000     05  WS-LOT-MOTO-AVAIL           PIC S9(6) COMP.
016100     05  WS-LOT-COMPACT-AVAIL        PIC S9(6) COMP.
016200     05  WS-LOT-LARGE-AVAIL          PIC S9(6) COMP.
016300 
016400 01  WS-CURRENT-DATETIME.
016500     05  WS-SYS-DATE                 PIC 9(06).
016600     05  WS-SYS-TIME                 PIC 9(08).
016700 01  WS-SYS-DATE-R REDEFINES WS-CURRENT-DATETIME.
016800     05  WS-SYS-YY                   PIC 9(02).
016900     05  WS-SYS-MM                   PIC 9(02).
017000     05  WS-SYS-DD                   PIC 9(02).
017100     05  FILLER                      PIC X(08).
017200 01  WS-CENTURY-DATE.
017300     05  WS-CENT-CC                  PIC 9(02).
017400     05  WS-CENT-YY                  PIC 9(02).
017500     05  WS-CENT-MM                  PIC 9(02).
017600     05  WS-CENT-DD                  PIC 9(02).
017700 
017800 01  WS-HDR-REC.
017900     05  FILLER                      PIC X(01) VALUE " ".
018000     05  HDR-DATE.
018100         10  HDR-CC                  PIC 9(02).
018200         10  HDR-YY                  PIC 9(02).
018300         10  FILLER                  PIC X(01) VALUE "-".
018400         10  HDR-MM                  PIC 9(02).
018500         10  FILLER                  PIC X(01) VALUE "-".
018600         10  HDR-DD                  PIC 9(02).
018700     05  FILLER                      PIC X(15) VALUE SPACES.
018800     05  FILLER                      PIC X(50) VALUE
018900         "LOT-3 GARAGE STATUS REPORT".
019000     05  FILLER                      PIC X(26)
019100         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
019200     05  PAGE-NBR-O                  PIC ZZ9.
019300 
019400 01  WS-FLOOR-COLM-HDR-REC.
019500     05  FILLER              PIC X(06) VALUE "FLOOR".
019600     05  FILLER              PIC X(22) VALUE "FLOOR NAME".
019700     05  FILLER              PIC X(06) VALUE "MAINT".
019800     05  FILLER              PIC X(08) VALUE "TOTAL".
019900     05  FILLER              PIC X(08) VALUE "AVAIL".
020000     05  FILLER              PIC X(08) VALUE "OCCUP".
020100     05  FILLER              PIC X(06) VALUE "MOTO".
020200     05  FILLER              PIC X(06) VALUE "CMPCT".
020300     05  FILLER              PIC X(06) VALUE "LARGE".
020400     05  FILLER              PIC X(09) VALUE "MOTO-AV".
020500     05  FILLER              PIC X(09) VALUE "CMPCT-AV".
020600     05  FILLER              PIC X(09) VALUE "LARGE-AV".
020700     05  FILLER              PIC X(29) VALUE SPACES.
020800 
020900 01  WS-FLOOR-RPT-REC.
021000     05  RPT-FLOOR-NUMBER-O          PIC ZZZ9.
021100     05  FILLER                      PIC X(02) VALUE SPACES.
021200     05  RPT-FLOOR-NAME-O            PIC X(20).
021300     05  FILLER                      PIC X(02) VALUE SPACES.
021400     05  RPT-MAINT-O                 PIC X(03).
021500     05  FILLER                      PIC X(03) VALUE SPACES.
021600     05  RPT-TOTAL-O                 PIC ZZZ9.
021700     05  FILLER                      PIC X(04) VALUE SPACES.
021800     05  RPT-AVAIL-O                 PIC ZZZ9.
021900     05  FILLER                      PIC X(04) VALUE SPACES.
022000     05  RPT-OCCUPIED-O              PIC ZZZ9.
022100     05  FILLER                      PIC X(02) VALUE SPACES.
022200     05  RPT-MOTO-CNT-O              PIC ZZZ9.
022300     05  FILLER                      PIC X(02) VALUE SPACES.
022400     05  RPT-COMPACT-CNT-O           PIC ZZZ9.
022500     05  FILLER                      PIC X(02) VALUE SPACES.
022600     05  RPT-LARGE-CNT-O             PIC ZZZ9.
022700     05  FILLER                      PIC X(05) VALUE SPACES.
022800     05  RPT-MOTO-AVAIL-O            PIC ZZZ9.
022900     05  FILLER                      PIC X(05) VALUE SPACES.
023000     05  RPT-COMPACT-AVAIL-O         PIC ZZZ9.
023100     05  FILLER                      PIC X(05) VALUE SPACES.
023200     05  RPT-LARGE-AVAIL-O           PIC ZZZ9.
023300     05  FILLER                      PIC X(22) VALUE SPACES.
023400 
023500 01  WS-LOT-HDR-REC.
023600     05  FILLER              PIC X(132)
023700         VALUE "WHOLE-LOT SUMMARY".
023800 
023900 01  WS-LOT-COLM-HDR-REC.
024000     05  FILLER              PIC X(08) VALUE "TOTAL".
024100     05  FILLER              PIC X(08) VALUE "AVAIL".
024200     05  FILLER              PIC X(08) VALUE "OCCUP".
024300     05  FILLER              PIC X(11) VALUE "ACTIVE-TIX".
024400     05  FILLER              PIC X(08) VALUE "MOTO-AV".
024500     05  FILLER              PIC X(09) VALUE "CMPCT-AV".
024600     05  FILLER              PIC X(09) VALUE "LARGE-AV".
024700     05  FILLER              PIC X(71) VALUE SPACES.
024800 
024900 01  WS-LOT-RPT-REC.
025000     05  RPT-LOT-TOTAL-O             PIC ZZZZZ9.
025100     05  FILLER                      PIC X(02) VALUE SPACES.
025200     05  RPT-LOT-AVAIL-O             PIC ZZZZZ9.
025300     05  FILLER                      PIC X(02) VALUE SPACES.
025400     05  RPT-LOT-OCCUPIED-O          PIC ZZZZZ9.
025500     05  FILLER                      PIC X(04) VALUE SPACES.
025600     05  RPT-LOT-ACTIVE-TIX-O        PIC ZZZZZ9.
025700     05  FILLER                      PIC X(03) VALUE SPACES.
025800     05  RPT-LOT-MOTO-AVAIL-O        PIC ZZZZZ9.
025900     05  FILLER                      PIC X(01) VALUE SPACES.
026000     05  RPT-LOT-COMPACT-AVAIL-O     PIC ZZZZZ9.
026100     05  FILLER                      PIC X(01) VALUE SPACES.
026200     05  RPT-LOT-LARGE-AVAIL-O       PIC ZZZZZ9.
026300     05  FILLER                      PIC X(70) VALUE SPACES.
026400 
026500 01  WS-BLANK-LINE.
026600     05  FILLER                      PIC X(132) VALUE SPACES.
026700 
026800 COPY FLRREC.
026900 01  WS-FLOOR-TABLE.
027000     05  WS-FLOOR-ROW OCCURS 50 TIMES INDEXED BY FLR-IDX.
027100         10  WS-FLOOR-DATA           PIC X(100).
027200 
027300 COPY SPOTREC.
027400 01  WS-SPOT-TABLE.
027500     05  WS-SPOT-ROW OCCURS 500 TIMES INDEXED BY SPOT-IDX.
027600         10  WS-SPOT-DATA            PIC X(100).
027700 
027800 COPY TIXREC.
027900 01  WS-TICKET-TABLE.
028000     05  WS-TICKET-ROW OCCURS 2000 TIMES INDEXED BY TIX-IDX.
028100         10  WS-TICKET-DATA          PIC X(131).
028200 
028300 COPY ABENDREC.
028400 
028500 PROCEDURE DIVISION.
028600 0000-MAINLINE.
028700     MOVE "0000-MAINLINE" TO PARA-NAME.
028800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028900     PERFORM 810-LOAD-FLOORS THRU 810-EXIT
029000         UNTIL NO-MORE-FLOORS.
029100     PERFORM 820-LOAD-SPOTS THRU 820-EXIT
029200         UNTIL NO-MORE-SPOTS.
029300     PERFORM 830-LOAD-TICKETS THRU 830-EXIT
029400         UNTIL NO-MORE-TICKETS.
029500     PERFORM 405-BUILD-CURRENT-TIMESTAMP THRU 405-EXIT.
029600     MOVE 1 TO WS-PAGES.
029700     MOVE 99 TO WS-LINES.
029800     PERFORM 200-FLOOR-DETAIL THRU 200-EXIT
029900         VARYING FLR-IDX FROM 1 BY 1
030000         UNTIL FLR-IDX > WS-FLOOR-COUNT.
030100     PERFORM 600-LOT-SUMMARY THRU 600-EXIT.
030200     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
030300     DISPLAY "******** NORMAL END OF JOB GARSTRPT ********".
030400     MOVE ZERO TO RETURN-CODE.
030500     GOBACK.
030600 
030700 405-BUILD-CURRENT-TIMESTAMP.
030800*----------------------------------------------------------------
030900* Y2K0037 - WINDOWED CENTURY, SAME RULE AS GARENTRY/GAREXIT/
031000* GARINIT (< 50 IS 20XX, ELSE 19XX).
031100*----------------------------------------------------------------
031200     MOVE "405-BUILD-CURRENT-TIMESTAMP" TO PARA-NAME.
031300     ACCEPT WS-CURRENT-DATETIME FROM DATE.
031400     IF WS-SYS-YY < 50
031500         MOVE 20 TO WS-CENT-CC
031600     ELSE
031700         MOVE 19 TO WS-CENT-CC.
031800     MOVE WS-SYS-YY TO WS-CENT-YY.
031900     MOVE WS-SYS-MM TO WS-CENT-MM.
032000     MOVE WS-SYS-DD TO WS-CENT-DD.
032100 405-EXIT.
032200     EXIT.
032300 
032400*----------------------------------------------------------------
032500* PER-FLOOR STATUS SECTION.  A "FLOOR" IS ALREADY ONE ROW IN
032600* WS-FLOOR-TABLE, LOADED IN FLOOR-NUMBER ORDER OFF THE MASTER -
032700* THE CONTROL BREAK IS SIMPLY ONE DETAIL LINE PER TABLE ROW.
032800*----------------------------------------------------------------
032900 200-FLOOR-DETAIL.
033000     MOVE "200-FLOOR-DETAIL" TO PARA-NAME.
033100     MOVE WS-FLOOR-DATA (FLR-IDX) TO FLOOR-MASTER-REC.
033200     MOVE ZERO TO WS-FLOOR-TOTAL, WS-FLOOR-AVAIL,
033300         WS-MOTO-COUNT, WS-COMPACT-COUNT, WS-LARGE-COUNT,
033400         WS-MOTO-AVAIL, WS-COMPACT-AVAIL, WS-LARGE-AVAIL.
033500     PERFORM 210-COUNT-ONE-SPOT THRU 210-EXIT
033600         VARYING SPOT-IDX FROM 1 BY 1
033700         UNTIL SPOT-IDX > WS-SPOT-COUNT.
033800     PERFORM 230-BUILD-FLOOR-LINE THRU 230-EXIT.
033900     PERFORM 240-WRITE-FLOOR-LINE THRU 240-EXIT.
034000 200-EXIT.
034100     EXIT.
034200 
034300 210-COUNT-ONE-SPOT.
034400     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
034500     IF SPOT-FLOOR-NUMBER = FLOOR-NUMBER
034600         ADD 1 TO WS-FLOOR-TOTAL
034700         PERFORM 220-TALLY-SPOT-TYPE THRU 220-EXIT
034800         IF SPOT-IS-AVAILABLE
034900             ADD 1 TO WS-FLOOR-AVAIL
035000             PERFORM 225-TALLY-AVAIL-TYPE THRU 225-EXIT.
035100 210-EXIT.
035200     EXIT.
035300 
035400 220-TALLY-SPOT-TYPE.
035500     EVALUATE TRUE
035600         WHEN SPOT-TYPE-MOTORCYCLE
035700             ADD 1 TO WS-MOTO-COUNT
035800         WHEN SPOT-TYPE-COMPACT
035900             ADD 1 TO WS-COMPACT-COUNT
036000         WHEN SPOT-TYPE-LARGE
036100             ADD 1 TO WS-LARGE-COUNT
036200     END-EVALUATE.
036300 220-EXIT.
036400     EXIT.
036500 
036600 225-TALLY-AVAIL-TYPE.
036700     EVALUATE TRUE
036800         WHEN SPOT-TYPE-MOTORCYCLE
036900             ADD 1 TO WS-MOTO-AVAIL
037000         WHEN SPOT-TYPE-COMPACT
037100             ADD 1 TO WS-COMPACT-AVAIL
037200         WHEN SPOT-TYPE-LARGE
037300             ADD 1 TO WS-LARGE-AVAIL
037400     END-EVALUATE.
037500 225-EXIT.
037600     EXIT.
037700 
037800 230-BUILD-FLOOR-LINE.
037900     MOVE "230-BUILD-FLOOR-LINE" TO PARA-NAME.
038000     PERFORM 235-APPLY-MAINT-OVERRIDE THRU 235-EXIT.
038100     MOVE FLOOR-NUMBER TO RPT-FLOOR-NUMBER-O.
038200     MOVE FLOOR-NAME TO RPT-FLOOR-NAME-O.
038300     IF FLOOR-UNDER-MAINT
038400         MOVE "YES" TO RPT-MAINT-O
038500     ELSE
038600         MOVE "NO " TO RPT-MAINT-O.
038700     MOVE WS-FLOOR-TOTAL TO RPT-TOTAL-O.
038800     MOVE WS-FLOOR-AVAIL TO RPT-AVAIL-O.
038900     MOVE WS-FLOOR-OCCUPIED TO RPT-OCCUPIED-O.
039000     MOVE WS-MOTO-COUNT TO RPT-MOTO-CNT-O.
039100     MOVE WS-COMPACT-COUNT TO RPT-COMPACT-CNT-O.
039200     MOVE WS-LARGE-COUNT TO RPT-LARGE-CNT-O.
039300     MOVE WS-MOTO-AVAIL TO RPT-MOTO-AVAIL-O.
039400     MOVE WS-COMPACT-AVAIL TO RPT-COMPACT-AVAIL-O.
039500     MOVE WS-LARGE-AVAIL TO RPT-LARGE-AVAIL-O.
039600 230-EXIT.
039700     EXIT.
039800 
039900 235-APPLY-MAINT-OVERRIDE.
040000*----------------------------------------------------------------
040100* CR00131 - MAINTENANCE HIDES CAPACITY: 0 AVAILABLE, ALL OCCUPIED,
040200* REGARDLESS OF EACH SPOT'S OWN AVAILABLE-FLAG.
040300*----------------------------------------------------------------
040400     IF FLOOR-UNDER-MAINT
040500         MOVE ZERO TO WS-FLOOR-AVAIL, WS-MOTO-AVAIL,
040600             WS-COMPACT-AVAIL, WS-LARGE-AVAIL
040700         MOVE WS-FLOOR-TOTAL TO WS-FLOOR-OCCUPIED
040800     ELSE
040900         COMPUTE WS-FLOOR-OCCUPIED =
041000             WS-FLOOR-TOTAL - WS-FLOOR-AVAIL.
041100 235-EXIT.
041200     EXIT.
041300 
041400 240-WRITE-FLOOR-LINE.
041500     MOVE "240-WRITE-FLOOR-LINE" TO PARA-NAME.
041600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
041700     WRITE FD-FLRRPT-REC FROM WS-FLOOR-RPT-REC
041800         AFTER ADVANCING 1.
041900     ADD 1 TO WS-LINES.
042000 240-EXIT.
042100     EXIT.
042200 
042300*----------------------------------------------------------------
042400* WHOLE-LOT SUMMARY - NOT MAINTENANCE-ADJUSTED, A STRAIGHT
042500* AGGREGATE OF THE RAW SPOT-AVAILABLE-FLAG AND ACTIVE-TICKET
042600* COUNTS.
042700*----------------------------------------------------------------
042800 600-LOT-SUMMARY.
042900     MOVE "600-LOT-SUMMARY" TO PARA-NAME.
043000     MOVE ZERO TO WS-LOT-AVAILABLE, WS-LOT-ACTIVE-TICKETS,
043100         WS-LOT-MOTO-AVAIL, WS-LOT-COMPACT-AVAIL,
043200         WS-LOT-LARGE-AVAIL.
043300     PERFORM 500-COUNT-AVAILABLE THRU 500-EXIT
043400         VARYING SPOT-IDX FROM 1 BY 1
043500         UNTIL SPOT-IDX > WS-SPOT-COUNT.
043600     PERFORM 610-COUNT-ONE-TICKET THRU 610-EXIT
043700         VARYING TIX-IDX FROM 1 BY 1
043800         UNTIL TIX-IDX > WS-TICKET-COUNT.
043900     COMPUTE WS-LOT-TOTAL =
044000         WS-LOT-AVAILABLE + WS-LOT-ACTIVE-TICKETS.
044100     MOVE WS-LOT-ACTIVE-TICKETS TO WS-LOT-OCCUPIED.
044200     PERFORM 620-BUILD-LOT-LINE THRU 620-EXIT.
044300     PERFORM 630-WRITE-LOT-LINE THRU 630-EXIT.
044400 600-EXIT.
044500     EXIT.
044600 
044700 500-COUNT-AVAILABLE.
044800*----------------------------------------------------------------
044900* AVAILABLE-SPOT COUNT - ONE PASS OF THE FLOOR'S SPOT TABLE,
045000* ENTRY BY ENTRY, ANSWERS THE OVERALL COUNT AND THE PER-TYPE
045100* BREAKOUT IN THE SAME SCAN.
045200*----------------------------------------------------------------
045300     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
045400     IF SPOT-IS-AVAILABLE
045500         ADD 1 TO WS-LOT-AVAILABLE
045600         EVALUATE TRUE
045700             WHEN SPOT-TYPE-MOTORCYCLE
045800                 ADD 1 TO WS-LOT-MOTO-AVAIL
045900             WHEN SPOT-TYPE-COMPACT
046000                 ADD 1 TO WS-LOT-COMPACT-AVAIL
046100             WHEN SPOT-TYPE-LARGE
046200                 ADD 1 TO WS-LOT-LARGE-AVAIL
046300         END-EVALUATE.
046400 500-EXIT.
046500     EXIT.
046600 
046700 610-COUNT-ONE-TICKET.
046800     MOVE WS-TICKET-DATA (TIX-IDX) TO PARKING-TICKET-REC.
046900     IF TICKET-ACTIVE
047000         ADD 1 TO WS-LOT-ACTIVE-TICKETS.
047100 610-EXIT.
047200     EXIT.
047300 
047400 620-BUILD-LOT-LINE.
047500     MOVE "620-BUILD-LOT-LINE" TO PARA-NAME.
047600     MOVE WS-LOT-TOTAL TO RPT-LOT-TOTAL-O.
047700     MOVE WS-LOT-AVAILABLE TO RPT-LOT-AVAIL-O.
047800     MOVE WS-LOT-OCCUPIED TO RPT-LOT-OCCUPIED-O.
047900     MOVE WS-LOT-ACTIVE-TICKETS TO RPT-LOT-ACTIVE-TIX-O.
048000     MOVE WS-LOT-MOTO-AVAIL TO RPT-LOT-MOTO-AVAIL-O.
048100     MOVE WS-LOT-COMPACT-AVAIL TO RPT-LOT-COMPACT-AVAIL-O.
048200     MOVE WS-LOT-LARGE-AVAIL TO RPT-LOT-LARGE-AVAIL-O.
048300 620-EXIT.
048400     EXIT.
048500 
048600 630-WRITE-LOT-LINE.
048700     MOVE "630-WRITE-LOT-LINE" TO PARA-NAME.
048800     WRITE FD-FLRRPT-REC FROM WS-BLANK-LINE
048900         AFTER ADVANCING 1.
049000     WRITE FD-FLRRPT-REC FROM WS-LOT-HDR-REC
049100         AFTER ADVANCING 1.
049200     WRITE FD-FLRRPT-REC FROM WS-LOT-COLM-HDR-REC
049300         AFTER ADVANCING 1.
049400     WRITE FD-FLRRPT-REC FROM WS-LOT-RPT-REC
049500         AFTER ADVANCING 1.
049600 630-EXIT.
049700     EXIT.
049800 
049900 700-WRITE-PAGE-HDR.
050000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
050100     MOVE WS-CENT-CC TO HDR-CC.
050200     MOVE WS-CENT-YY TO HDR-YY.
050300     MOVE WS-CENT-MM TO HDR-MM.
050400     MOVE WS-CENT-DD TO HDR-DD.
050500     MOVE WS-PAGES TO PAGE-NBR-O.
050600     WRITE FD-FLRRPT-REC FROM WS-HDR-REC
050700         AFTER ADVANCING TOP-OF-FORM.
050800     ADD 1 TO WS-PAGES.
050900     WRITE FD-FLRRPT-REC FROM WS-BLANK-LINE
051000         AFTER ADVANCING 1.
051100     WRITE FD-FLRRPT-REC FROM WS-FLOOR-COLM-HDR-REC
051200         AFTER ADVANCING 1.
051300     MOVE 3 TO WS-LINES.
051400 700-EXIT.
051500     EXIT.
051600 
051700 790-CHECK-PAGINATION.
051800     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
051900     IF WS-LINES > 50
052000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
052100 790-EXIT.
052200     EXIT.
052300 
052400 800-OPEN-FILES.
052500     MOVE "800-OPEN-FILES" TO PARA-NAME.
052600     OPEN INPUT FLRMSTR-FILE, SPOTMSTR-FILE, TIXFILE-FILE.
052700     OPEN OUTPUT FLRRPT-FILE, SYSOUT.
052800 800-EXIT.
052900     EXIT.
053000 
053100 810-LOAD-FLOORS.
053200     READ FLRMSTR-FILE INTO FLOOR-MASTER-REC
053300         AT END
053400             SET NO-MORE-FLOORS TO TRUE
053500         NOT AT END
053600             ADD 1 TO WS-FLOOR-COUNT
053700             SET FLR-IDX TO WS-FLOOR-COUNT
053800             MOVE FLOOR-MASTER-REC TO WS-FLOOR-DATA (FLR-IDX)
053900     END-READ.
054000 810-EXIT.
054100     EXIT.
054200 
054300 820-LOAD-SPOTS.
054400     READ SPOTMSTR-FILE INTO PARKING-SPOT-REC
054500         AT END
054600             SET NO-MORE-SPOTS TO TRUE
054700         NOT AT END
054800             ADD 1 TO WS-SPOT-COUNT
054900             SET SPOT-IDX TO WS-SPOT-COUNT
055000             MOVE PARKING-SPOT-REC TO WS-SPOT-DATA (SPOT-IDX)
055100     END-READ.
055200 820-EXIT.
055300     EXIT.
055400 
055500 830-LOAD-TICKETS.
055600     READ TIXFILE-FILE INTO PARKING-TICKET-REC
055700         AT END
055800             SET NO-MORE-TICKETS TO TRUE
055900         NOT AT END
056000             ADD 1 TO WS-TICKET-COUNT
056100             SET TIX-IDX TO WS-TICKET-COUNT
056200             MOVE PARKING-TICKET-REC TO WS-TICKET-DATA (TIX-IDX)
056300     END-READ.
056400 830-EXIT.
056500     EXIT.
056600 
056700 9900-CLOSE-FILES.
056800     MOVE "9900-CLOSE-FILES" TO PARA-NAME.
056900     CLOSE FLRMSTR-FILE, SPOTMSTR-FILE, TIXFILE-FILE, FLRRPT-FILE.
057000     MOVE "FLOORS ON MASTER              " TO SSL-LABEL.
057100     MOVE WS-FLOOR-COUNT TO SSL-VALUE.
057200     WRITE SYSOUT-REC FROM SYSOUT-SUMMARY-LINE.
057300     MOVE "SPOTS ON MASTER                " TO SSL-LABEL.
057400     MOVE WS-SPOT-COUNT TO SSL-VALUE.
057500     WRITE SYSOUT-REC FROM SYSOUT-SUMMARY-LINE.
057600     MOVE "TICKETS ON FILE                " TO SSL-LABEL.
057700     MOVE WS-TICKET-COUNT TO SSL-VALUE.
057800     WRITE SYSOUT-REC FROM SYSOUT-SUMMARY-LINE.
057900     CLOSE SYSOUT.
058000 9900-EXIT.
058100     EXIT.
058200 
058300 1000-ABEND-RTN.
058400     MOVE "GARSTRPT STATUS REPORT ABEND" TO ABEND-REASON.
058500     WRITE SYSOUT-REC FROM ABEND-REC.
058600     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
058700     DISPLAY "*** ABNORMAL END OF JOB - GARSTRPT ***"
058800         UPON CONSOLE.
058900     MOVE 16 TO RETURN-CODE.
059000     GOBACK.

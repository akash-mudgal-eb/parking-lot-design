000100******************************************************************
000200* TIXREC   -  PARKING-TICKET RECORD LAYOUT
000300*
000400*          ONE ENTRY PER PARKING TICKET, INDIVIDUAL SPOT-STAY.
000500*          WRITTEN ACTIVE BY GARENTRY, REWRITTEN PAID BY GAREXIT.
000600*          KEYED BY TICKET-NUMBER, ALSO SEARCHED BY LICENSE-PLATE
000700*          FOR THE ONE-ACTIVE-TICKET-PER-PLATE RULE.  HELD AS A
000800*          WORKING-STORAGE TABLE (WS-TICKET-TABLE), LOADED AT JOB
000900*          START AND REWRITTEN WHOLE AT JOB END.
001000*
001100*          ENTRY/EXIT/PAYMENT TIMESTAMPS ARE CARRIED BOTH AS THE
001200*          SPLIT DATE/TIME PAIR THE TRANSACTION FILES CARRY AND,
001300*          VIA REDEFINES, AS ONE COMP-3 PICTURE SO DURATION-IN-
001400*          MINUTES ARITHMETIC IN GARFEE DOESN'T HAVE TO SUBTRACT
001500*          TWO SEPARATE FIELDS BY HAND.
001600******************************************************************
001700 01  PARKING-TICKET-REC.
001800     05  TICKET-NUMBER               PIC X(25).
001900     05  TICKET-LICENSE-PLATE        PIC X(20).
002000     05  TICKET-SPOT-NUMBER          PIC X(10).
002100     05  TICKET-ENTRY-TIME.
002200         10  TICKET-ENTRY-DATE       PIC 9(08).
002300         10  TICKET-ENTRY-HMS        PIC 9(06).
002400     05  TICKET-ENTRY-COMBINED REDEFINES TICKET-ENTRY-TIME
002500                                     PIC 9(14).
002600     05  TICKET-EXIT-TIME.
002700         10  TICKET-EXIT-DATE        PIC 9(08).
002800         10  TICKET-EXIT-HMS         PIC 9(06).
002900     05  TICKET-EXIT-COMBINED REDEFINES TICKET-EXIT-TIME
003000                                     PIC 9(14).
003100     05  TICKET-STATUS               PIC X(08).
003200         88  TICKET-ACTIVE           VALUE "ACTIVE".
003300         88  TICKET-PAID             VALUE "PAID".
003400     05  TICKET-FEE-AMOUNT           PIC S9(08)V99 COMP-3.
003500     05  TICKET-PAYMENT-TIME.
003600         10  TICKET-PAYMENT-DATE     PIC 9(08).
003700         10  TICKET-PAYMENT-HMS      PIC 9(06).
003800     05  TICKET-PAYMENT-COMBINED REDEFINES TICKET-PAYMENT-TIME
003900                                     PIC 9(14).
004000     05  FILLER                      PIC X(20).

000100******************************************************************
000200* VEHREC   -  VEHICLE MASTER RECORD LAYOUT
000300*
000400*          ONE ENTRY PER VEHICLE EVER SEEN BY THE LOT.  KEYED BY
000500*          LICENSE-PLATE.  LOADED WHOLE INTO WS-VEHICLE-TABLE AT
000600*          JOB START AND SEARCHED WITH SEARCH ALL - THE TABLE IS
000700*          SMALL ENOUGH (ONE ENTRY PER PLATE EVER PARKED) TO KEEP
000800*          IN WORKING-STORAGE FOR THE LIFE OF THE RUN.
000900*
001000*          A PLATE IS NEVER UPDATED ONCE WRITTEN EXCEPT TO ADD A
001100*          NEW ROW - THE ENTRY TRANSACTION REUSES THE VEHICLE-
001200*          TYPE/OWNER-NAME ALREADY ON FILE FOR A KNOWN PLATE.
001300******************************************************************
001400 01  VEHICLE-MASTER-REC.
001500     05  VEH-LICENSE-PLATE           PIC X(20).
001600     05  VEH-VEHICLE-TYPE            PIC X(10).
001700         88  VEH-TYPE-MOTORCYCLE     VALUE "MOTORCYCLE".
001800         88  VEH-TYPE-CAR            VALUE "CAR".
001900         88  VEH-TYPE-BUS            VALUE "BUS".
002000         88  VEH-TYPE-VALID          VALUES ARE
002100                 "MOTORCYCLE", "CAR       ", "BUS       ".
002200     05  VEH-OWNER-NAME              PIC X(40).
002300     05  FILLER                      PIC X(30).

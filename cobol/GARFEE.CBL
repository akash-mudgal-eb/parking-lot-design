000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GARFEE.
000400 AUTHOR. R MULQUEEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/91.
000700 DATE-COMPILED. 06/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM COMPUTES THE PARKING FEE AND ELAPSED
001300*          DURATION FOR ONE COMPLETED PARKING STAY.  CALLED FROM
001400*          GAREXIT ONCE PER VEHICLE-EXIT TRANSACTION, ONE STAY AT
001500*          A TIME - THIS IS A LEAF ROUTINE, NO FILE I-O OF ITS
001600*          OWN, SAME CALLING SHAPE AS CLCLBCST OVER IN THE OLD
001700*          COST-EXTENSION WORK.
001800*
001900******************************************************************
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 06/14/91  RM    ORIGINAL PROGRAM - LOT-3 PILOT PROJECT
002300* 09/02/91  RM    CR00114 - MINIMUM FEE WAS BEING APPLIED ON THE
002400*                 EXACT 15-MINUTE BOUNDARY AS WELL AS UNDER IT
002500* 02/19/92  TGD   CR00201 - REJECT EXIT-BEFORE-ENTRY INSTEAD OF
002600*                 LETTING COMPUTE GO NEGATIVE
002700* 11/03/93  RM    CR00288 - BUS RATE CORRECTED FROM 8.00 TO 10.00
002800*                 PER REVISED RATE SCHEDULE
002900* 05/11/95  TGD   CR00355 - RATE TABLE MOVED TO 88-LEVELS SO THE
003000*                 NEXT RATE CHANGE IS A RECOMPILE, NOT A REWRITE
003100* 03/07/97  DGK   CR00421 - BILLABLE-HOURS CEILING WAS TRUNCATING
003200*                 INSTEAD OF ROUNDING UP ON PARTIAL HOURS
003300* 08/22/98  DGK   Y2K0037 - ENTRY/EXIT TIMESTAMPS RETIRED THE OLD
003400*                 2-DIGIT YEAR COMPARE; DATES NOW CARRIED 9(04)
003500*                 CCYY THROUGHOUT, PER Y2K REMEDIATION PLAN
003600* 01/06/99  DGK   Y2K0037 - REGRESSION FROM ABOVE: DAY-NUMBER CALC
003700*                 IN 340-CROSS-DAY-MINUTES DID NOT CARRY THE
003800*                 CENTURY DIGITS INTO THE LEAP-YEAR TERMS
003900* 07/15/02  MPK   CR00560 - RETURN-CD 8 ADDED FOR UNKNOWN VEHICLE
004000*                 TYPE (SHOULD NEVER HAPPEN, EDIT CATCHES IT, BUT
004100*                 AUDIT ASKED FOR A HARD STOP HERE TOO)
004200* 04/29/05  MPK   CR00612 - DUR-MINUTES NOW RETURNED EVEN ON THE
004300*                 FLAT MINIMUM-FEE PATH; REPORTING WANTED IT
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 WORKING-STORAGE SECTION.
005500*----------------------------------------------------------------
005600* RATE TABLE - HOURLY BASE RATE BY VEHICLE TYPE (CR00355)
005700*----------------------------------------------------------------
005800 01  FEE-RATE-TABLE.
005900     05  FILLER                      PIC X(10) VALUE "MOTORCYCLE".
006000     05  FILLER                      PIC 9(03)V99 VALUE 002.00.
006100     05  FILLER                      PIC X(10) VALUE "CAR".
006200     05  FILLER                      PIC 9(03)V99 VALUE 005.00.
006300     05  FILLER                      PIC X(10) VALUE "BUS".
006400     05  FILLER                      PIC 9(03)V99 VALUE 010.00.
006500 01  FEE-RATE-TABLE-R REDEFINES FEE-RATE-TABLE.
006600     05  FEE-RATE-ROW OCCURS 3 TIMES INDEXED BY RATE-IDX.
006700         10  FEE-RATE-VEH-TYPE       PIC X(10).
006800         10  FEE-RATE-PER-HOUR       PIC 9(03)V99.
006900 
007000 01  MISC-FIELDS.
007100     05  WS-DUR-MINUTES              PIC S9(9) COMP.
007200     05  WS-BILLABLE-HOURS           PIC S9(4) COMP.
007300     05  WS-HOURLY-RATE              PIC 9(03)V99.
007400     05  WS-RAW-FEE                  PIC S9(9)V99 COMP-3.
007500     05  WS-REMAINDER-MINUTES        PIC S9(4) COMP.
007600     05  FILLER                      PIC X(05).
007700 
007800*----------------------------------------------------------------
007900* DAY-NUMBER WORK AREA - USED BY 340-CROSS-DAY-MINUTES TO TURN A
008000* CCYYMMDD DATE INTO A CONTINUOUS DAY COUNT WITHOUT CALLING ON
008100* ANY DATE-INTRINSIC ROUTINE.  STRAIGHT INTEGER ARITHMETIC, SAME
008200* AS THE OLD DAYCNT COPYBOOK EVERY PROGRAM ON THIS SHOP USED TO
008300* CARRY BEFORE THE COMPILER GREW A CALENDAR OF ITS OWN.
008400*----------------------------------------------------------------
008500 01  DAY-NUMBER-FIELDS.
008600     05  WS-ADJ-YEAR                 PIC S9(9) COMP.
008700     05  WS-ADJ-MONTH                PIC S9(9) COMP.
008800     05  WS-DAYNUM-ENTRY             PIC S9(9) COMP.
008900     05  WS-DAYNUM-EXIT              PIC S9(9) COMP.
009000     05  FILLER                      PIC X(05).
009100 
009200 LINKAGE SECTION.
009300 01  RETURN-CD                       PIC S9(4) COMP.
009400     88  FEE-CALC-OK                 VALUE 0.
009500     88  FEE-EXIT-BEFORE-ENTRY       VALUE 4.
009600     88  FEE-UNKNOWN-VEHICLE-TYPE    VALUE 8.
009700 
009800 01  CALC-FEE-REC.
009900     05  CF-VEHICLE-TYPE             PIC X(10).
010000     05  CF-ENTRY-TIMESTAMP          PIC 9(14).
010100     05  CF-ENTRY-TS-PARTS REDEFINES CF-ENTRY-TIMESTAMP.
010200         10  CF-ENTRY-CCYY           PIC 9(04).
010300         10  CF-ENTRY-MM             PIC 9(02).
010400         10  CF-ENTRY-DD             PIC 9(02).
010500         10  CF-ENTRY-HH             PIC 9(02).
010600         10  CF-ENTRY-MN             PIC 9(02).
010700         10  CF-ENTRY-SS             PIC 9(02).
010800     05  CF-EXIT-TIMESTAMP           PIC 9(14).
010900     05  CF-EXIT-TS-PARTS REDEFINES CF-EXIT-TIMESTAMP.
011000         10  CF-EXIT-CCYY            PIC 9(04).
011100         10  CF-EXIT-MM              PIC 9(02).
011200         10  CF-EXIT-DD              PIC 9(02).
011300         10  CF-EXIT-HH              PIC 9(02).
011400         10  CF-EXIT-MN              PIC 9(02).
011500         10  CF-EXIT-SS              PIC 9(02).
011600     05  CF-DURATION-MINUTES         PIC S9(9).
011700     05  CF-FEE-AMOUNT               PIC S9(8)V99.
011800     05  FILLER                      PIC X(05).
011900 
012000 PROCEDURE DIVISION USING CALC-FEE-REC, RETURN-CD.
012100 
012200 100-CALC-FEE.
012300     MOVE ZERO TO RETURN-CD.
012400 
012500     IF CF-EXIT-TIMESTAMP < CF-ENTRY-TIMESTAMP
012600         MOVE 4 TO RETURN-CD
012700         MOVE ZERO TO CF-DURATION-MINUTES, CF-FEE-AMOUNT
012800         GOBACK.
012900 
013000     PERFORM 200-FIND-RATE THRU 200-EXIT.
013100     IF NOT FEE-CALC-OK
013200         MOVE ZERO TO CF-DURATION-MINUTES, CF-FEE-AMOUNT
013300         GOBACK.
013400 
013500     PERFORM 300-CALC-DURATION THRU 300-EXIT.
013600     MOVE WS-DUR-MINUTES TO CF-DURATION-MINUTES.
013700 
013800     IF WS-DUR-MINUTES <= 15
013900         MOVE 1.00 TO CF-FEE-AMOUNT
014000         GOBACK.
014100 
014200*----------------------------------------------------------------
014300* ANY PARTIAL HOUR IS BILLED AS A FULL HOUR (CR00421)
014400*----------------------------------------------------------------
014500     DIVIDE WS-DUR-MINUTES BY 60
014600         GIVING WS-BILLABLE-HOURS
014700         REMAINDER WS-REMAINDER-MINUTES.
014800     IF WS-REMAINDER-MINUTES > 0
014900         ADD 1 TO WS-BILLABLE-HOURS.
015000 
015100     COMPUTE WS-RAW-FEE ROUNDED =
015200             WS-HOURLY-RATE * WS-BILLABLE-HOURS.
015300 
015400     MOVE WS-RAW-FEE TO CF-FEE-AMOUNT.
015500 
015600     GOBACK.
015700 
015800 200-FIND-RATE.
015900     SET RATE-IDX TO 1.
016000     SEARCH FEE-RATE-ROW
016100         AT END
016200             MOVE 8 TO RETURN-CD
016300         WHEN FEE-RATE-VEH-TYPE (RATE-IDX) = CF-VEHICLE-TYPE
016400             MOVE FEE-RATE-PER-HOUR (RATE-IDX) TO WS-HOURLY-RATE
016500     END-SEARCH.
016600 200-EXIT.
016700     EXIT.
016800 
016900*----------------------------------------------------------------
017000* DURATION = WHOLE MINUTES BETWEEN ENTRY AND EXIT, TRUNCATED, NOT
017100* ROUNDED.  SAME-DAY STAYS ARE JUST HH/MM ARITHMETIC; A STAY THAT
017200* CROSSES MIDNIGHT FALLS INTO 340-CROSS-DAY-MINUTES, WHICH FOLDS
017300* THE CALENDAR DATE INTO A CONTINUOUS DAY NUMBER FIRST (Y2K0037).
017400*----------------------------------------------------------------
017500 300-CALC-DURATION.
017600     IF CF-EXIT-CCYY = CF-ENTRY-CCYY
017700         AND CF-EXIT-MM = CF-ENTRY-MM
017800         AND CF-EXIT-DD = CF-ENTRY-DD
017900         PERFORM 320-SAME-DAY-MINUTES THRU 320-EXIT
018000     ELSE
018100         PERFORM 340-CROSS-DAY-MINUTES THRU 340-EXIT.
018200 300-EXIT.
018300     EXIT.
018400 
018500 320-SAME-DAY-MINUTES.
018600     COMPUTE WS-DUR-MINUTES =
018700           ( CF-EXIT-HH  * 60 + CF-EXIT-MN )
018800         - ( CF-ENTRY-HH * 60 + CF-ENTRY-MN ).
018900 320-EXIT.
019000     EXIT.
019100 
019200*----------------------------------------------------------------
019300* DAY-NUMBER FORMULA - INTEGER ARITHMETIC ONLY, TRUNCATING DIVIDE
019400* ON EVERY TERM (STANDARD COBOL COMPUTE BEHAVIOR, NO ROUNDED).
019500* VALID FOR ANY GREGORIAN DATE THE SHOP WILL EVER SEE ON A
019600* PARKING TICKET.
019700*----------------------------------------------------------------
019800 340-CROSS-DAY-MINUTES.
019900     MOVE CF-ENTRY-CCYY TO WS-ADJ-YEAR.
020000     MOVE CF-ENTRY-MM TO WS-ADJ-MONTH.
020100     IF CF-ENTRY-MM <= 2
020200         SUBTRACT 1 FROM WS-ADJ-YEAR
020300         ADD 12 TO WS-ADJ-MONTH.
020400     COMPUTE WS-DAYNUM-ENTRY =
020500           365 * WS-ADJ-YEAR
020600         + ( WS-ADJ-YEAR / 4 )
020700         - ( WS-ADJ-YEAR / 100 )
020800         + ( WS-ADJ-YEAR / 400 )
020900         + ( ( 306 * ( WS-ADJ-MONTH + 1 ) ) / 10 )
021000         + CF-ENTRY-DD - 428.
021100 
021200     MOVE CF-EXIT-CCYY TO WS-ADJ-YEAR.
021300     MOVE CF-EXIT-MM TO WS-ADJ-MONTH.
021400     IF CF-EXIT-MM <= 2
021500         SUBTRACT 1 FROM WS-ADJ-YEAR
021600         ADD 12 TO WS-ADJ-MONTH.
021700     COMPUTE WS-DAYNUM-EXIT =
021800           365 * WS-ADJ-YEAR
021900         + ( WS-ADJ-YEAR / 4 )
022000         - ( WS-ADJ-YEAR / 100 )
022100         + ( WS-ADJ-YEAR / 400 )
022200         + ( ( 306 * ( WS-ADJ-MONTH + 1 ) ) / 10 )
022300         + CF-EXIT-DD - 428.
022400 
022500     COMPUTE WS-DUR-MINUTES =
022600           ( ( WS-DAYNUM-EXIT - WS-DAYNUM-ENTRY ) * 1440 )
022700         + ( CF-EXIT-HH  * 60 + CF-EXIT-MN )
022800         - ( CF-ENTRY-HH * 60 + CF-ENTRY-MN ).
022900 340-EXIT.
023000     EXIT.

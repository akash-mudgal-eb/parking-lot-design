000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GARADMIN.
000400 AUTHOR. R MULQUEEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/14/91.
000700 DATE-COMPILED. 08/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          FLOOR/SPOT MAINTENANCE TRANSACTION PROCESSOR. READS
001300*          ONE OP-CODED REQUEST AT A TIME FROM FLRADM (ADDF/
001400*          ADDS/RMVS/RMVF/MTON/MTOF) AND APPLIES IT AGAINST
001500*          THE IN-MEMORY FLOOR AND SPOT TABLES.  NO SEPARATE
001600*          RESULT FILE - EACH REQUEST'S ACCEPT/REJECT MESSAGE
001700*          GOES TO SYSOUT, SAME AS ANY OTHER MASTER-FILE
001800*          MAINTENANCE RUN'S EXCEPTION LOG.  FLOOR AND SPOT
001900*          MASTERS ARE REWRITTEN WHOLE AT JOB END.
002000******************************************************************
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* 08/14/91  RM    ORIGINAL PROGRAM - LOT-3 PILOT PROJECT
002400* 10/02/91  RM    CR00122 - ADD-SPOT COULD PRODUCE A DUPLICATE
002500*                 SPOT-NUMBER WHEN A GAP LEFT BY AN EARLIER
002600*                 REMOVE-SPOT FELL AT THE SAME SEQUENCE; NOW
002700*                 RETRIES UNTIL AN UNUSED SEQUENCE IS FOUND
002800* 03/11/92  TGD   CR00206 - REMOVE-FLOOR STOPPED SCANNING AT
002900*                 THE FIRST OCCUPIED SPOT MATCH BUT LEFT
003000*                 WS-FOUND-SW SET FOR THE WHOLE FLOOR SCAN -
003100*                 REJECTION NOW SCANS EVERY SPOT ON THE FLOOR
003200* 07/29/02  MPK   CR00562 - MAINTENANCE-ON NOW CREATES THE FLOOR
003300*                 RECORD WHEN IT DOES NOT ALREADY EXIST INSTEAD OF
003400*                 REJECTING THE TRANSACTION
003500* 04/29/05  MPK   CR00614 - ADMIN COUNTS (READ/ACCEPTED/REJECTED)
003600*                 NOW PRINTED ON SYSOUT AT END OF JOB, MATCHING
003700*                 GARENTRY/GAREXIT/GARINIT
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800         ASSIGN TO UT-S-SYSOUT
004900         ORGANIZATION IS SEQUENTIAL.
005000 
005100     SELECT FLRADMIN-FILE
005200         ASSIGN TO UT-S-FLRADM
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS AMCODE.
005600 
005700     SELECT FLRMSTR-FILE
005800         ASSIGN TO UT-S-FLRMSTR
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS FFCODE.
006200 
006300     SELECT SPOTMSTR-FILE
006400         ASSIGN TO UT-S-SPOTMSTR
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS SFCODE.
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 120 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC                         PIC X(120).
007800 
007900 FD  FLRADMIN-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 100 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS FD-FLRADMIN-REC.
008500 01  FD-FLRADMIN-REC                    PIC X(100).
008600 
008700 FD  FLRMSTR-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 100 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS FD-FLRMSTR-REC.
009300 01  FD-FLRMSTR-REC                     PIC X(100).
009400 
009500 FD  SPOTMSTR-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 100 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS FD-SPOTMSTR-REC.
010100 01  FD-SPOTMSTR-REC                    PIC X(100).
010200 
010300 WORKING-STORAGE SECTION.
010400 01  FILE-STATUS-CODES.
010500     05  AMCODE                          PIC X(2).
010600         88  ADMIN-READ-OK                  VALUE "00".
010700         88  NO-MORE-ADMIN-REQS             VALUE "10".
010800     05  FFCODE                          PIC X(2).
010900         88  FLOOR-READ-OK                  VALUE "00".
011000         88  NO-MORE-FLOORS                 VALUE "10".
011100     05  SFCODE                          PIC X(2).
011200         88  SPOT-READ-OK                   VALUE "00".
011300         88  NO-MORE-SPOTS                  VALUE "10".
011400     05  FILLER                          PIC X(02).
011500 
011600 01  MISC-FIELDS.
011700     05  WS-FLOOR-COUNT              PIC S9(4) COMP.
011800     05  WS-SPOT-COUNT               PIC S9(4) COMP.
011900     05  WS-ADMIN-READ               PIC S9(9) COMP.
012000     05  WS-ADMIN-ACCEPTED           PIC S9(9) COMP.
012100     05  WS-ADMIN-REJECTED           PIC S9(9) COMP.
012200     05  WS-FOUND-SW                 PIC X(01).
012300         88  WS-FOUND                    VALUE "Y".
012400         88  WS-NOT-FOUND                VALUE "N".
012500     05  WS-OCCUPIED-SW              PIC X(01).
012600         88  WS-OCCUPIED-FOUND           VALUE "Y".
012700         88  WS-OCCUPIED-NOT-FOUND       VALUE "N".
012800     05  WS-REJECT-SW                PIC X(01).
012900         88  WS-REJECTED                 VALUE "Y".
013000         88  WS-NOT-REJECTED             VALUE "N".
013100     05  WS-FLOOR-IDX-FOUND          PIC S9(4) COMP.
013200     05  WS-SPOT-IDX-FOUND           PIC S9(4) COMP.
013300     05  WS-RESULT-MESSAGE           PIC X(60).
013400     05  WS-RUNNING-SEQ              PIC S9(4) COMP.
013500     05  WS-CANDIDATE-SPOT-NUMBER    PIC X(10).
013600     05  WS-TYPE-IDX                 PIC S9(4) COMP.
013700     05  WS-COUNT-THIS-TYPE          PIC S9(4) COMP.
013800     05  WS-COUNT-SUB                PIC S9(4) COMP.
013900     05  WS-SEQ-DISPLAY              PIC 9(02).
014000     05  WS-FLOOR-DISPLAY            PIC ZZZ9.
014100     05  WS-FLOOR-LEAD-SPACES        PIC S9(4) COMP.
014200     05  WS-FLOOR-DISPLAY-LEN        PIC S9(4) COMP.
014300     05  FILLER                      PIC X(05).
014400 
014500*----------------------------------------------------------------
014600* COMP COUNTERS DON'T DISPLAY CLEANLY IN AN ABEND DUMP - THIS
014700* ALTERNATE RAW VIEW LETS 1000-ABEND-RTN SNAPSHOT THEM AS TEXT.
014800*----------------------------------------------------------------
014900 01  WS-COUNTS-GROUP.
015000     05  WS-ADMIN-READ-SAVE          PIC S9(9) COMP.
015100     05  WS-ADMIN-ACCEPTED-SAVE      PIC S9(9) COMP.
015200     05  WS-ADMIN-REJECTED-SAVE      PIC S9(9) COMP.
015300 01  WS-COUNTS-DISPLAY-R REDEFINES WS-COUNTS-GROUP.
015400     05  FILLER                      PIC X(12).
015500 
015600 01  WS-TYPE-LETTER-TABLE.
015700     05  FILLER                      PIC X(10) VALUE "MOTORCYCLE".
015800     05  FILLER                      PIC X(01) VALUE "M".
015900     05  FILLER                      PIC X(10) VALUE "COMPACT".
016000     05  FILLER                      PIC X(01) VALUE "C".
016100     05  FILLER                      PIC X(10) VALUE "LARGE".
016200     05  FILLER                      PIC X(01) VALUE "L".
016300 01  WS-TYPE-LETTER-TABLE-R REDEFINES WS-TYPE-LETTER-TABLE.
016400     05  WS-TYPE-LETTER-ROW OCCURS 3 TIMES INDEXED BY TYPE-IDX.
016500         10  WS-TYPE-NAME            PIC X(10).
016600         10  WS-TYPE-LETTER          PIC X(01).
016700 
016800 COPY FLRREC.
016900 01  WS-FLOOR-TABLE.
017000     05  WS-FLOOR-ROW OCCURS 50 TIMES INDEXED BY FLR-IDX.
017100         10  WS-FLOOR-DATA           PIC X(100).
017200 
017300 COPY SPOTREC.
017400 01  WS-SPOT-TABLE.
017500     05  WS-SPOT-ROW OCCURS 500 TIMES INDEXED BY SPOT-IDX.
017600         10  WS-SPOT-DATA            PIC X(100).
017700 
017800 COPY ADMNREC.
017900 COPY ABENDREC.
018000 
018100 PROCEDURE DIVISION.
018200 0000-MAINLINE.
018300     MOVE "0000-MAINLINE" TO PARA-NAME.
018400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018500     PERFORM 810-LOAD-FLOORS THRU 810-EXIT
018600         UNTIL NO-MORE-FLOORS.
018700     PERFORM 820-LOAD-SPOTS THRU 820-EXIT
018800         UNTIL NO-MORE-SPOTS.
018900 
019000     PERFORM 900-READ-FLRADMIN THRU 900-EXIT.
019100     PERFORM 100-MAINLINE THRU 100-EXIT
019200         UNTIL NO-MORE-ADMIN-REQS.
019300 
019400     PERFORM 950-REWRITE-FLOORS THRU 950-EXIT.
019500     PERFORM 960-REWRITE-SPOTS THRU 960-EXIT.
019600 
019700     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
019800     DISPLAY "******** NORMAL END OF JOB GARADMIN ********".
019900     MOVE ZERO TO RETURN-CODE.
020000     GOBACK.
020100 
020200 100-MAINLINE.
020300     MOVE "100-MAINLINE" TO PARA-NAME.
020400     ADD 1 TO WS-ADMIN-READ.
020500     PERFORM 150-PROCESS-REQUEST THRU 150-EXIT.
020600     PERFORM 900-READ-FLRADMIN THRU 900-EXIT.
020700 100-EXIT.
020800     EXIT.
020900 
021000*----------------------------------------------------------------
021100* ONE MAINTENANCE REQUEST - EACH OP PARAGRAPH SETS WS-REJECT-SW
021200* AND WS-RESULT-MESSAGE THE SAME WAY GARENTRY'S CHAIN DOES.
021300*----------------------------------------------------------------
021400 150-PROCESS-REQUEST.
021500     MOVE "150-PROCESS-REQUEST" TO PARA-NAME.
021600     SET WS-NOT-REJECTED TO TRUE.
021700     MOVE SPACES TO WS-RESULT-MESSAGE.
021800 
021900     EVALUATE TRUE
022000         WHEN FAR-ADD-FLOOR
022100             PERFORM 200-ADD-FLOOR THRU 200-EXIT
022200         WHEN FAR-ADD-SPOT
022300             PERFORM 250-ADD-SPOT THRU 250-EXIT
022400         WHEN FAR-REMOVE-SPOT
022500             PERFORM 300-REMOVE-SPOT THRU 300-EXIT
022600         WHEN FAR-REMOVE-FLOOR
022700             PERFORM 350-REMOVE-FLOOR THRU 350-EXIT
022800         WHEN FAR-MAINT-ON
022900             PERFORM 400-MAINT-ON THRU 400-EXIT
023000         WHEN FAR-MAINT-OFF
023100             PERFORM 450-MAINT-OFF THRU 450-EXIT
023200         WHEN OTHER
023300             SET WS-REJECTED TO TRUE
023400             MOVE "REQUEST REJECTED - UNKNOWN OP CODE"
023500                  TO WS-RESULT-MESSAGE
023600     END-EVALUATE.
023700 
023800     IF WS-REJECTED
023900         ADD 1 TO WS-ADMIN-REJECTED
024000     ELSE
024100         ADD 1 TO WS-ADMIN-ACCEPTED.
024200 
024300     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
024400 150-EXIT.
024500     EXIT.
024600 
024700*----------------------------------------------------------------
024800* ADD FLOOR - REJECT IF ANY SPOT ALREADY CARRIES THIS FLOOR
024900* NUMBER, ELSE WRITE THE FLOOR ROW AND GENERATE ITS THREE SPOT-
025000* TYPE BLOCKS (MOTORCYCLE, THEN COMPACT, THEN LARGE - CONTINUOUS
025100* SEQUENCE, SAME SHAPE AS GARINIT'S SEED-LOAD LOGIC).
025200*----------------------------------------------------------------
025300 200-ADD-FLOOR.
025400     MOVE "200-ADD-FLOOR" TO PARA-NAME.
025500     SET WS-NOT-FOUND TO TRUE.
025600     PERFORM 210-SCAN-SPOT-FOR-FLOOR THRU 210-EXIT
025700         VARYING SPOT-IDX FROM 1 BY 1
025800         UNTIL SPOT-IDX > WS-SPOT-COUNT OR WS-FOUND.
025900     IF WS-FOUND
026000         SET WS-REJECTED TO TRUE
026100         MOVE "FLOOR ADD REJECTED - SPOTS ALREADY EXIST"
026200              TO WS-RESULT-MESSAGE
026300     ELSE
026400         MOVE ZERO TO WS-RUNNING-SEQ
026500         MOVE SPACES TO FLOOR-MASTER-REC
026600         MOVE FAR-FLOOR-NUMBER TO FLOOR-NUMBER
026700         PERFORM 220-BUILD-FLOOR-NAME THRU 220-EXIT
026800         SET FLOOR-NOT-UNDER-MAINT TO TRUE
026900         MOVE SPACES TO FLOOR-MAINT-REASON
027000         ADD 1 TO WS-FLOOR-COUNT
027100         SET FLR-IDX TO WS-FLOOR-COUNT
027200         MOVE FLOOR-MASTER-REC TO WS-FLOOR-DATA (FLR-IDX)
027300         PERFORM 260-BUILD-ONE-BLOCK THRU 260-EXIT
027400             VARYING WS-TYPE-IDX FROM 1 BY 1
027500             UNTIL WS-TYPE-IDX > 3
027600         MOVE "FLOOR ADDED" TO WS-RESULT-MESSAGE.
027700 200-EXIT.
027800     EXIT.
027900 
028000 210-SCAN-SPOT-FOR-FLOOR.
028100     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
028200     IF SPOT-FLOOR-NUMBER = FAR-FLOOR-NUMBER
028300         SET WS-FOUND TO TRUE.
028400 210-EXIT.
028500     EXIT.
028600 
028700 220-BUILD-FLOOR-NAME.
028800*----------------------------------------------------------------
028900* SAME ZERO-SUPPRESS/TRIM IDIOM AS GARINIT 2000-BUILD-FLOORS.
029000*----------------------------------------------------------------
029100     MOVE FAR-FLOOR-NUMBER TO WS-FLOOR-DISPLAY.
029200     MOVE ZERO TO WS-FLOOR-LEAD-SPACES.
029300     INSPECT WS-FLOOR-DISPLAY
029400            TALLYING WS-FLOOR-LEAD-SPACES FOR LEADING SPACES.
029500     COMPUTE WS-FLOOR-DISPLAY-LEN = 4 - WS-FLOOR-LEAD-SPACES.
029600     MOVE SPACES TO FLOOR-NAME.
029700     STRING "FLOOR " DELIMITED BY SIZE
029800            WS-FLOOR-DISPLAY (WS-FLOOR-LEAD-SPACES + 1 :
029900                               WS-FLOOR-DISPLAY-LEN)
030000                                    DELIMITED BY SIZE
030100            INTO FLOOR-NAME.
030200 220-EXIT.
030300     EXIT.
030400 
030500 260-BUILD-ONE-BLOCK.
030600     MOVE "260-BUILD-ONE-BLOCK" TO PARA-NAME.
030700     SET TYPE-IDX TO WS-TYPE-IDX.
030800     EVALUATE WS-TYPE-IDX
030900         WHEN 1
031000             MOVE FAR-MOTORCYCLE-QTY TO WS-COUNT-THIS-TYPE
031100         WHEN 2
031200             MOVE FAR-COMPACT-QTY TO WS-COUNT-THIS-TYPE
031300         WHEN 3
031400             MOVE FAR-LARGE-QTY TO WS-COUNT-THIS-TYPE
031500     END-EVALUATE.
031600     PERFORM 265-BUMP-AND-ADD-SPOT THRU 265-EXIT
031700         VARYING WS-COUNT-SUB FROM 1 BY 1
031800         UNTIL WS-COUNT-SUB > WS-COUNT-THIS-TYPE.
031900 260-EXIT.
032000     EXIT.
032100 
032200 265-BUMP-AND-ADD-SPOT.
032300     MOVE "265-BUMP-AND-ADD-SPOT" TO PARA-NAME.
032400     ADD 1 TO WS-RUNNING-SEQ.
032500     PERFORM 270-APPEND-NEW-SPOT THRU 270-EXIT.
032600 265-EXIT.
032700     EXIT.
032800 
032900 270-APPEND-NEW-SPOT.
033000     MOVE "270-APPEND-NEW-SPOT" TO PARA-NAME.
033100     MOVE WS-RUNNING-SEQ TO WS-SEQ-DISPLAY.
033200     MOVE SPACES TO SPOT-NUMBER.
033300     STRING WS-FLOOR-DISPLAY (WS-FLOOR-LEAD-SPACES + 1 :
033400                               WS-FLOOR-DISPLAY-LEN)
033500                                    DELIMITED BY SIZE
033600            "-"                    DELIMITED BY SIZE
033700            WS-TYPE-LETTER (TYPE-IDX) DELIMITED BY SIZE
033800            "-"                    DELIMITED BY SIZE
033900            WS-SEQ-DISPLAY         DELIMITED BY SIZE
034000            INTO SPOT-NUMBER.
034100     MOVE FAR-FLOOR-NUMBER TO SPOT-FLOOR-NUMBER.
034200     MOVE WS-TYPE-NAME (TYPE-IDX) TO SPOT-TYPE.
034300     SET SPOT-IS-AVAILABLE TO TRUE.
034400     MOVE SPACES TO SPOT-CURRENT-TICKET.
034500     MOVE SPACES TO FILLER OF PARKING-SPOT-REC.
034600     ADD 1 TO WS-SPOT-COUNT.
034700     SET SPOT-IDX TO WS-SPOT-COUNT.
034800     MOVE PARKING-SPOT-REC TO WS-SPOT-DATA (SPOT-IDX).
034900 270-EXIT.
035000     EXIT.
035100 
035200*----------------------------------------------------------------
035300* ADD SINGLE SPOT - CR00122 RETRY-ON-COLLISION.
035400*----------------------------------------------------------------
035500 250-ADD-SPOT.
035600     MOVE "250-ADD-SPOT" TO PARA-NAME.
035700     PERFORM 220-BUILD-FLOOR-NAME THRU 220-EXIT.
035800     PERFORM 251-VALIDATE-SPOT-TYPE THRU 251-EXIT.
035900     IF WS-NOT-REJECTED
036000         PERFORM 254-FIND-NEXT-SPOT-NUMBER THRU 254-EXIT
036100         PERFORM 270-APPEND-NEW-SPOT THRU 270-EXIT
036200         MOVE "SPOT ADDED" TO WS-RESULT-MESSAGE.
036300 250-EXIT.
036400     EXIT.
036500 
036600 251-VALIDATE-SPOT-TYPE.
036700     MOVE "251-VALIDATE-SPOT-TYPE" TO PARA-NAME.
036800     SET TYPE-IDX TO 1.
036900     SEARCH WS-TYPE-LETTER-ROW
037000         VARYING TYPE-IDX
037100         AT END
037200             SET WS-REJECTED TO TRUE
037300             MOVE "SPOT ADD REJECTED - UNKNOWN SPOT TYPE"
037400                  TO WS-RESULT-MESSAGE
037500         WHEN WS-TYPE-NAME (TYPE-IDX) = FAR-SPOT-TYPE
037600             CONTINUE
037700     END-SEARCH.
037800 251-EXIT.
037900     EXIT.
038000 
038100 252-COUNT-SPOTS-ON-FLOOR.
038200     MOVE "252-COUNT-SPOTS-ON-FLOOR" TO PARA-NAME.
038300     MOVE ZERO TO WS-RUNNING-SEQ.
038400     PERFORM 253-COUNT-ONE-SPOT-ON-FLOOR THRU 253-EXIT
038500         VARYING SPOT-IDX FROM 1 BY 1
038600         UNTIL SPOT-IDX > WS-SPOT-COUNT.
038700     ADD 1 TO WS-RUNNING-SEQ.
038800 252-EXIT.
038900     EXIT.
039000 
039100 253-COUNT-ONE-SPOT-ON-FLOOR.
039200     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
039300     IF SPOT-FLOOR-NUMBER = FAR-FLOOR-NUMBER
039400         ADD 1 TO WS-RUNNING-SEQ.
039500 253-EXIT.
039600     EXIT.
039700 
039800 254-FIND-NEXT-SPOT-NUMBER.
039900*----------------------------------------------------------------
040000* STARTING FROM THE NEXT SEQUENCE AFTER THE FLOOR'S CURRENT
040100* SPOT COUNT, TRY CANDIDATE SPOT NUMBERS UNTIL ONE IS FOUND
040200* THAT DOES NOT ALREADY EXIST IN THE MASTER (CR00122).
040300*----------------------------------------------------------------
040400     MOVE "254-FIND-NEXT-SPOT-NUMBER" TO PARA-NAME.
040500     PERFORM 252-COUNT-SPOTS-ON-FLOOR THRU 252-EXIT.
040600     SET WS-FOUND TO TRUE.
040700     PERFORM 255-TRY-ONE-SEQUENCE THRU 255-EXIT
040800         UNTIL NOT WS-FOUND.
040900 254-EXIT.
041000     EXIT.
041100 
041200 255-TRY-ONE-SEQUENCE.
041300     MOVE WS-RUNNING-SEQ TO WS-SEQ-DISPLAY.
041400     MOVE SPACES TO WS-CANDIDATE-SPOT-NUMBER.
041500     STRING WS-FLOOR-DISPLAY (WS-FLOOR-LEAD-SPACES + 1 :
041600                               WS-FLOOR-DISPLAY-LEN)
041700                                    DELIMITED BY SIZE
041800            "-"                    DELIMITED BY SIZE
041900            WS-TYPE-LETTER (TYPE-IDX) DELIMITED BY SIZE
042000            "-"                    DELIMITED BY SIZE
042100            WS-SEQ-DISPLAY         DELIMITED BY SIZE
042200            INTO WS-CANDIDATE-SPOT-NUMBER.
042300     SET WS-NOT-FOUND TO TRUE.
042400     PERFORM 256-SCAN-FOR-DUP-SPOT THRU 256-EXIT
042500         VARYING SPOT-IDX FROM 1 BY 1
042600         UNTIL SPOT-IDX > WS-SPOT-COUNT OR WS-FOUND.
042700     IF WS-FOUND
042800         ADD 1 TO WS-RUNNING-SEQ.
042900 255-EXIT.
043000     EXIT.
043100 
043200 256-SCAN-FOR-DUP-SPOT.
043300     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
043400     IF SPOT-NUMBER = WS-CANDIDATE-SPOT-NUMBER
043500         SET WS-FOUND TO TRUE.
043600 256-EXIT.
043700     EXIT.
043800 
043900 300-REMOVE-SPOT.
044000     MOVE "300-REMOVE-SPOT" TO PARA-NAME.
044100     SET WS-NOT-FOUND TO TRUE.
044200     PERFORM 310-SCAN-FOR-SPOT THRU 310-EXIT
044300         VARYING SPOT-IDX FROM 1 BY 1
044400         UNTIL SPOT-IDX > WS-SPOT-COUNT OR WS-FOUND.
044500     IF WS-NOT-FOUND
044600         SET WS-REJECTED TO TRUE
044700         MOVE "SPOT REMOVE REJECTED - SPOT NOT FOUND"
044800              TO WS-RESULT-MESSAGE
044900     ELSE
045000         MOVE WS-SPOT-DATA (WS-SPOT-IDX-FOUND) TO PARKING-SPOT-REC
045100         IF SPOT-IS-AVAILABLE
045200             PERFORM 320-DELETE-SPOT-ROW THRU 320-EXIT
045300             MOVE "SPOT REMOVED" TO WS-RESULT-MESSAGE
045400         ELSE
045500             SET WS-REJECTED TO TRUE
045600             MOVE "SPOT REMOVE REJECTED - SPOT OCCUPIED"
045700                  TO WS-RESULT-MESSAGE.
045800 300-EXIT.
045900     EXIT.
046000 
046100 310-SCAN-FOR-SPOT.
046200     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
046300     IF SPOT-NUMBER = FAR-SPOT-NUMBER
046400         SET WS-FOUND TO TRUE
046500         SET WS-SPOT-IDX-FOUND TO SPOT-IDX.
046600 310-EXIT.
046700     EXIT.
046800 
046900*----------------------------------------------------------------
047000* COMPACT THE TABLE DOWN OVER THE DELETED ROW - PRESERVES THE
047100* FLOOR-ASCENDING/SPOT-ASCENDING ORDER GARSTRPT'S CONTROL BREAK
047200* DEPENDS ON.
047300*----------------------------------------------------------------
047400 320-DELETE-SPOT-ROW.
047500     MOVE "320-DELETE-SPOT-ROW" TO PARA-NAME.
047600     PERFORM 325-SHIFT-ONE-SPOT-ROW THRU 325-EXIT
047700         VARYING SPOT-IDX FROM WS-SPOT-IDX-FOUND BY 1
047800         UNTIL SPOT-IDX > WS-SPOT-COUNT - 1.
047900     SUBTRACT 1 FROM WS-SPOT-COUNT.
048000 320-EXIT.
048100     EXIT.
048200 
048300 325-SHIFT-ONE-SPOT-ROW.
048400     MOVE WS-SPOT-DATA (SPOT-IDX + 1) TO WS-SPOT-DATA (SPOT-IDX).
048500 325-EXIT.
048600     EXIT.
048700 
048800*----------------------------------------------------------------
048900* CR00206 - EVERY SPOT ON THE FLOOR MUST BE CHECKED, NOT JUST THE
049000* FIRST ONE THE SCAN HAPPENS TO REACH.
049100*----------------------------------------------------------------
049200 350-REMOVE-FLOOR.
049300     MOVE "350-REMOVE-FLOOR" TO PARA-NAME.
049400     SET WS-NOT-FOUND TO TRUE.
049500     PERFORM 360-SCAN-FOR-FLOOR THRU 360-EXIT
049600         VARYING FLR-IDX FROM 1 BY 1
049700         UNTIL FLR-IDX > WS-FLOOR-COUNT OR WS-FOUND.
049800     IF WS-NOT-FOUND
049900         SET WS-REJECTED TO TRUE
050000         MOVE "FLOOR REMOVE REJECTED - FLOOR NOT FOUND"
050100              TO WS-RESULT-MESSAGE
050200     ELSE
050300         SET WS-OCCUPIED-NOT-FOUND TO TRUE
050400         PERFORM 365-SCAN-FLOOR-OCCUPANCY THRU 365-EXIT
050500             VARYING SPOT-IDX FROM 1 BY 1
050600             UNTIL SPOT-IDX > WS-SPOT-COUNT
050700         IF WS-OCCUPIED-FOUND
050800             SET WS-REJECTED TO TRUE
050900             MOVE "FLOOR REMOVE REJECTED - OCCUPIED SPOT"
051000                  TO WS-RESULT-MESSAGE
051100         ELSE
051200             PERFORM 370-DELETE-FLOOR-SPOTS THRU 370-EXIT
051300             PERFORM 380-DELETE-FLOOR-ROW THRU 380-EXIT
051400             MOVE "FLOOR REMOVED" TO WS-RESULT-MESSAGE.
051500 350-EXIT.
051600     EXIT.
051700 
051800 360-SCAN-FOR-FLOOR.
051900     MOVE WS-FLOOR-DATA (FLR-IDX) TO FLOOR-MASTER-REC.
052000     IF FLOOR-NUMBER = FAR-FLOOR-NUMBER
052100         SET WS-FOUND TO TRUE
052200         SET WS-FLOOR-IDX-FOUND TO FLR-IDX.
052300 360-EXIT.
052400     EXIT.
052500 
052600*----------------------------------------------------------------
052700* SCANS EVERY SPOT ON THE FLOOR (CR00206) - DOES NOT STOP EARLY.
052800*----------------------------------------------------------------
052900 365-SCAN-FLOOR-OCCUPANCY.
053000     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
053100     IF SPOT-FLOOR-NUMBER = FAR-FLOOR-NUMBER
053200         AND SPOT-IS-OCCUPIED
053300         SET WS-OCCUPIED-FOUND TO TRUE.
053400 365-EXIT.
053500     EXIT.
053600 
053700 370-DELETE-FLOOR-SPOTS.
053800     MOVE "370-DELETE-FLOOR-SPOTS" TO PARA-NAME.
053900     SET WS-FOUND TO TRUE.
054000     PERFORM 375-DELETE-ONE-FLOOR-SPOT THRU 375-EXIT
054100         UNTIL NOT WS-FOUND.
054200 370-EXIT.
054300     EXIT.
054400 
054500 375-DELETE-ONE-FLOOR-SPOT.
054600     SET WS-NOT-FOUND TO TRUE.
054700     PERFORM 210-SCAN-SPOT-FOR-FLOOR THRU 210-EXIT
054800         VARYING SPOT-IDX FROM 1 BY 1
054900         UNTIL SPOT-IDX > WS-SPOT-COUNT OR WS-FOUND.
055000     IF WS-FOUND
055100         SET WS-SPOT-IDX-FOUND TO SPOT-IDX
055200         PERFORM 320-DELETE-SPOT-ROW THRU 320-EXIT.
055300 375-EXIT.
055400     EXIT.
055500 
055600 380-DELETE-FLOOR-ROW.
055700     MOVE "380-DELETE-FLOOR-ROW" TO PARA-NAME.
055800     PERFORM 385-SHIFT-ONE-FLOOR-ROW THRU 385-EXIT
055900         VARYING FLR-IDX FROM WS-FLOOR-IDX-FOUND BY 1
056000         UNTIL FLR-IDX > WS-FLOOR-COUNT - 1.
056100     SUBTRACT 1 FROM WS-FLOOR-COUNT.
056200 380-EXIT.
056300     EXIT.
056400 
056500 385-SHIFT-ONE-FLOOR-ROW.
056600     MOVE WS-FLOOR-DATA (FLR-IDX + 1) TO WS-FLOOR-DATA (FLR-IDX).
056700 385-EXIT.
056800     EXIT.
056900 
057000*----------------------------------------------------------------
057100* CR00562 - CREATES THE FLOOR ROW WHEN MISSING INSTEAD OF
057200* REJECTING; STILL REJECTS ON ANY OCCUPIED SPOT ON THE FLOOR.
057300*----------------------------------------------------------------
057400 400-MAINT-ON.
057500     MOVE "400-MAINT-ON" TO PARA-NAME.
057600     SET WS-OCCUPIED-NOT-FOUND TO TRUE.
057700     PERFORM 365-SCAN-FLOOR-OCCUPANCY THRU 365-EXIT
057800         VARYING SPOT-IDX FROM 1 BY 1
057900         UNTIL SPOT-IDX > WS-SPOT-COUNT.
058000     IF WS-OCCUPIED-FOUND
058100         SET WS-REJECTED TO TRUE
058200         MOVE "MAINT-ON REJECTED - OCCUPIED SPOT ON FLOOR"
058300              TO WS-RESULT-MESSAGE
058400     ELSE
058500         PERFORM 410-FIND-OR-CREATE-FLOOR THRU 410-EXIT
058600         SET FLOOR-UNDER-MAINT TO TRUE
058700         MOVE FAR-MAINT-REASON TO FLOOR-MAINT-REASON
058800         MOVE FLOOR-MASTER-REC TO WS-FLOOR-DATA (FLR-IDX)
058900         MOVE "MAINTENANCE MODE SET ON" TO WS-RESULT-MESSAGE.
059000 400-EXIT.
059100     EXIT.
059200 
059300 410-FIND-OR-CREATE-FLOOR.
059400*----------------------------------------------------------------
059500* CR00562 - MAINT-ON MAY ARRIVE FOR A FLOOR NUMBER THAT HAS NO
059600* FLOOR MASTER ROW YET (SPOTS WERE NEVER ADDED FOR IT) - BUILD
059700* ONE RATHER THAN REJECTING THE TRANSACTION.
059800*----------------------------------------------------------------
059900     MOVE "410-FIND-OR-CREATE-FLOOR" TO PARA-NAME.
060000     SET WS-NOT-FOUND TO TRUE.
060100     PERFORM 360-SCAN-FOR-FLOOR THRU 360-EXIT
060200         VARYING FLR-IDX FROM 1 BY 1
060300         UNTIL FLR-IDX > WS-FLOOR-COUNT OR WS-FOUND.
060400     IF WS-FOUND
060500         MOVE WS-FLOOR-DATA (FLR-IDX) TO FLOOR-MASTER-REC
060600     ELSE
060700         MOVE SPACES TO FLOOR-MASTER-REC
060800         MOVE FAR-FLOOR-NUMBER TO FLOOR-NUMBER
060900         PERFORM 220-BUILD-FLOOR-NAME THRU 220-EXIT
061000         ADD 1 TO WS-FLOOR-COUNT
061100         SET FLR-IDX TO WS-FLOOR-COUNT.
061200 410-EXIT.
061300     EXIT.
061400 
061500 450-MAINT-OFF.
061600     MOVE "450-MAINT-OFF" TO PARA-NAME.
061700     SET WS-NOT-FOUND TO TRUE.
061800     PERFORM 360-SCAN-FOR-FLOOR THRU 360-EXIT
061900         VARYING FLR-IDX FROM 1 BY 1
062000         UNTIL FLR-IDX > WS-FLOOR-COUNT OR WS-FOUND.
062100     IF WS-NOT-FOUND
062200         SET WS-REJECTED TO TRUE
062300         MOVE "MAINT-OFF REJECTED - FLOOR NOT FOUND"
062400              TO WS-RESULT-MESSAGE
062500     ELSE
062600         MOVE WS-FLOOR-DATA (FLR-IDX) TO FLOOR-MASTER-REC
062700         SET FLOOR-NOT-UNDER-MAINT TO TRUE
062800         MOVE SPACES TO FLOOR-MAINT-REASON
062900         MOVE FLOOR-MASTER-REC TO WS-FLOOR-DATA (FLR-IDX)
063000         MOVE "MAINTENANCE MODE SET OFF" TO WS-RESULT-MESSAGE.
063100 450-EXIT.
063200     EXIT.
063300 
063400 700-WRITE-RESULT.
063500     MOVE "700-WRITE-RESULT" TO PARA-NAME.
063600     MOVE SPACES TO SYSOUT-REC.
063700     STRING FAR-OP-CODE      DELIMITED BY SIZE
063800            " - "            DELIMITED BY SIZE
063900            WS-RESULT-MESSAGE DELIMITED BY SIZE
064000            INTO SYSOUT-REC.
064100     WRITE SYSOUT-REC.
064200 700-EXIT.
064300     EXIT.
064400 
064500 800-OPEN-FILES.
064600     MOVE "800-OPEN-FILES" TO PARA-NAME.
064700     MOVE ZERO TO WS-FLOOR-COUNT, WS-SPOT-COUNT, WS-ADMIN-READ,
064800                  WS-ADMIN-ACCEPTED, WS-ADMIN-REJECTED.
064900     OPEN OUTPUT SYSOUT.
065000     OPEN INPUT FLRADMIN-FILE.
065100     OPEN INPUT FLRMSTR-FILE.
065200     OPEN INPUT SPOTMSTR-FILE.
065300 800-EXIT.
065400     EXIT.
065500 
065600 810-LOAD-FLOORS.
065700     READ FLRMSTR-FILE INTO FLOOR-MASTER-REC
065800         AT END
065900             SET NO-MORE-FLOORS TO TRUE
066000         NOT AT END
066100             ADD 1 TO WS-FLOOR-COUNT
066200             SET FLR-IDX TO WS-FLOOR-COUNT
066300             MOVE FLOOR-MASTER-REC TO WS-FLOOR-DATA (FLR-IDX)
066400     END-READ.
066500 810-EXIT.
066600     EXIT.
066700 
066800 820-LOAD-SPOTS.
066900     READ SPOTMSTR-FILE INTO PARKING-SPOT-REC
067000         AT END
067100             SET NO-MORE-SPOTS TO TRUE
067200         NOT AT END
067300             ADD 1 TO WS-SPOT-COUNT
067400             SET SPOT-IDX TO WS-SPOT-COUNT
067500             MOVE PARKING-SPOT-REC TO WS-SPOT-DATA (SPOT-IDX)
067600     END-READ.
067700 820-EXIT.
067800     EXIT.
067900 
068000 900-READ-FLRADMIN.
068100     MOVE "900-READ-FLRADMIN" TO PARA-NAME.
068200     READ FLRADMIN-FILE INTO FLOOR-ADMIN-REQUEST
068300         AT END
068400             SET NO-MORE-ADMIN-REQS TO TRUE
068500     END-READ.
068600 900-EXIT.
068700     EXIT.
068800 
068900 950-REWRITE-FLOORS.
069000     MOVE "950-REWRITE-FLOORS" TO PARA-NAME.
069100     CLOSE FLRMSTR-FILE.
069200     OPEN OUTPUT FLRMSTR-FILE.
069300     PERFORM 955-WRITE-ONE-FLOOR THRU 955-EXIT
069400         VARYING FLR-IDX FROM 1 BY 1
069500         UNTIL FLR-IDX > WS-FLOOR-COUNT.
069600     CLOSE FLRMSTR-FILE.
069700 950-EXIT.
069800     EXIT.
069900 
070000 955-WRITE-ONE-FLOOR.
070100     MOVE WS-FLOOR-DATA (FLR-IDX) TO FLOOR-MASTER-REC.
070200     WRITE FD-FLRMSTR-REC FROM FLOOR-MASTER-REC.
070300 955-EXIT.
070400     EXIT.
070500 
070600 960-REWRITE-SPOTS.
070700     MOVE "960-REWRITE-SPOTS" TO PARA-NAME.
070800     CLOSE SPOTMSTR-FILE.
070900     OPEN OUTPUT SPOTMSTR-FILE.
071000     PERFORM 965-WRITE-ONE-SPOT THRU 965-EXIT
071100         VARYING SPOT-IDX FROM 1 BY 1
071200         UNTIL SPOT-IDX > WS-SPOT-COUNT.
071300     CLOSE SPOTMSTR-FILE.
071400 960-EXIT.
071500     EXIT.
071600 
071700 965-WRITE-ONE-SPOT.
071800     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
071900     WRITE FD-SPOTMSTR-REC FROM PARKING-SPOT-REC.
072000 965-EXIT.
072100     EXIT.
072200 
072300 9900-CLOSE-FILES.
072400     MOVE "9900-CLOSE-FILES" TO PARA-NAME.
072500     CLOSE FLRADMIN-FILE.
072600     DISPLAY "** ADMIN REQUESTS READ **".
072700     DISPLAY WS-ADMIN-READ.
072800     DISPLAY "** ADMIN REQUESTS ACCEPTED **".
072900     DISPLAY WS-ADMIN-ACCEPTED.
073000     DISPLAY "** ADMIN REQUESTS REJECTED **".
073100     DISPLAY WS-ADMIN-REJECTED.
073200     MOVE WS-ADMIN-READ TO WS-ADMIN-READ-SAVE.
073300     MOVE WS-ADMIN-ACCEPTED TO WS-ADMIN-ACCEPTED-SAVE.
073400     MOVE WS-ADMIN-REJECTED TO WS-ADMIN-REJECTED-SAVE.
073500     MOVE SPACES TO SYSOUT-REC.
073600     STRING "ADMIN READ/ACCEPTED/REJECTED - SEE JOB LOG"
073700         DELIMITED BY SIZE INTO SYSOUT-REC.
073800     WRITE SYSOUT-REC.
073900     CLOSE SYSOUT.
074000 9900-EXIT.
074100     EXIT.
074200 
074300 1000-ABEND-RTN.
074400     MOVE "GARADMIN FLOOR/SPOT MAINT ABEND" TO ABEND-REASON.
074500     WRITE SYSOUT-REC FROM ABEND-REC.
074600     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
074700     DISPLAY "*** ABNORMAL END OF JOB - GARADMIN ***"
074800         UPON CONSOLE.
074900     MOVE 16 TO RETURN-CODE.
075000     GOBACK.

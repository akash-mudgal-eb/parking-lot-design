000100******************************************************************
000200* ABENDREC -  SHOP-STANDARD ABEND / PARAGRAPH-TRACE RECORD
000300*
000400*          COPIED INTO EVERY BATCH PROGRAM'S WORKING-STORAGE.
000500*          PARA-NAME IS SET TO THE CURRENT PARAGRAPH NAME AT THE
000600*          TOP OF EVERY PARAGRAPH SO 1000-ABEND-RTN CAN WRITE OUT
000700*          WHERE THE JOB WAS WHEN IT BLEW UP, WITHOUT A DEBUGGER.
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                   PIC X(30).
001100     05  ABEND-REASON                PIC X(60).
001200     05  EXPECTED-VAL                PIC X(20).
001300     05  ACTUAL-VAL                  PIC X(20).
001400     05  FILLER                      PIC X(20).

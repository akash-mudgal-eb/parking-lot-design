000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GARENTRY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/02/91.
000700 DATE-COMPILED. 07/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          VEHICLE-ENTRY TRANSACTION PROCESSOR.  READS ONE ENTRY
001300*          REQUEST AT A TIME FROM VEHENTRY, FINDS OR ADDS THE
001400*          VEHICLE, ALLOCATES A SPOT PER THE TYPE/FLOOR PRIORITY
001500*          RULES, ISSUES A TICKET, AND WRITES ONE RESULT RECORD TO
001600*          TRANRSLT PER TRANSACTION.  SPOT/FLOOR/VEHICLE/TICKET
001700*          MASTERS ARE LOADED WHOLE INTO WORKING-STORAGE TABLES AT
001800*          THE TOP OF THE RUN (SAME AS GARINIT LOADS FLOOR-LAYOUT-
001900*          TABLE) AND REWRITTEN WHOLE AT THE BOTTOM - THIS SHOP
002000*          NEVER GOT VSAM ON THE LOT-3 BOX, SO A TABLE STANDS IN
002100*          FOR KEYED ACCESS ON ALL FOUR FILES.
002200*
002300******************************************************************
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* 07/02/91  JS    ORIGINAL PROGRAM - LOT-3 PILOT PROJECT
002700* 09/09/91  RM    CR00117 - DUPLICATE-TICKET CHECK WAS COMPARING
002800*                 ON LICENSE-PLATE ONLY, NOT ALSO TICKET-ACTIVE;
002900*                 A PAID TICKET FOR THE SAME PLATE WAS BLOCKING A
003000*                 LEGITIMATE RE-ENTRY
003100* 02/26/92  TGD   CR00204 - PREFERRED-FLOOR SEARCH FELL THROUGH TO
003200*                 THE UNRESTRICTED SEARCH EVEN WHEN THE PREFERRED
003300*                 FLOOR HAD OPEN SPOTS OF A LOWER-PRIORITY TYPE;
003400*                 NOW EXHAUSTS ALL ACCEPTABLE TYPES ON THAT FLOOR
003500*                 FIRST
003600* 11/10/93  RM    CR00289 - SPOT CANDIDATES ON A MAINTENANCE FLOOR
003700*                 WERE STILL BEING OFFERED IF SPOT-AVAILABLE-FLAG
003800*                 HAD NOT BEEN FLIPPED WHEN MAINTENANCE WAS SET
003900* 05/18/95  TGD   CR00356 - VEHICLE LOOKUP REUSED THE REQUEST'S
004000*                 TYPE/OWNER-NAME ON A REPEAT PLATE INSTEAD OF THE
004100*                 VEHICLE RECORD ALREADY ON FILE
004200* 03/14/97  DGK   CR00423 - TICKET SUFFIX CALL WAS PASSING THE
004300*                 SPOT SEQUENCE COUNTER INSTEAD OF THE JOB-WIDE
004400*                 TICKET COUNTER; TWO SIMULTANEOUS LOT ENTRIES ON
004500*                 THE SAME SPOT TYPE COULD SUFFIX-COLLIDE
004600* 08/22/98  DGK   Y2K0037 - WS-CURRENT-DATETIME REBUILT AROUND A
004700*                 CCYY-WINDOWED ACCEPT FROM DATE; TICKET-NUMBER'S
004800*                 DATE PORTION NOW CARRIES A FULL 4-DIGIT YEAR
004900* 07/22/02  MPK   CR00561 - SPOT SEARCH NOW STOPS AT THE FIRST
005000*                 FLOOR-ASCENDING / SPOT-NUMBER-ASCENDING MATCH
005100*                 INSTEAD OF THE LOWEST SPOT-IDX POSITION, WHICH
005200*                 DRIFTED APART FROM FILE ORDER AFTER GARADMIN
005300*                 STARTED APPENDING SPOTS TO THE TABLE
005400* 05/09/05  MPK   CR00613 - ENTRY COUNTS (READ/ACCEPTED/REJECTED)
005500*                 NOW PRINTED ON SYSOUT AT END OF JOB, MATCHING
005600*                 THE COUNTS GARINIT ALREADY GIVES OPERATIONS
005700*----------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700         ASSIGN TO UT-S-SYSOUT
006800         ORGANIZATION IS SEQUENTIAL.
006900 
007000     SELECT VEHENTRY-FILE
007100         ASSIGN TO UT-S-VEHENTRY
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS ENCODE.
007500 
007600     SELECT TRANRSLT-FILE
007700         ASSIGN TO UT-S-TRANRSLT
007800         ORGANIZATION IS SEQUENTIAL.
007900 
008000     SELECT VEHMSTR-FILE
008100         ASSIGN TO UT-S-VEHMSTR
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS VMCODE.
008500 
008600     SELECT SPOTMSTR-FILE
008700         ASSIGN TO UT-S-SPOTMSTR
008800         ORGANIZATION IS SEQUENTIAL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS SMCODE.
009100 
009200     SELECT FLRMSTR-FILE
009300         ASSIGN TO UT-S-FLRMSTR
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS FMCODE.
009700 
009800     SELECT TIXFILE-FILE
009900         ASSIGN TO UT-S-TIXFILE
010000         ORGANIZATION IS SEQUENTIAL
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS TXCODE.
010300 
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 120 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC                         PIC X(120).
011300 
011400 FD  VEHENTRY-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 90 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FD-VEHENTRY-REC.
012000 01  FD-VEHENTRY-REC                    PIC X(90).
012100 
012200 FD  TRANRSLT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 163 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS FD-TRANRSLT-REC.
012800 01  FD-TRANRSLT-REC                    PIC X(163).
012900 
013000****** VEHICLE MASTER - REWRITTEN WHOLE AT JOB END SO A NEWLY
013100****** SEEN PLATE (CR00356) IS ON FILE FOR THE NEXT RUN.
013200 FD  VEHMSTR-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 100 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS FD-VEHMSTR-REC.
013800 01  FD-VEHMSTR-REC                     PIC X(100).
013900 
014000****** SAME PHYSICAL SPOT MASTER GARINIT BUILDS - FD SIZED TO
014100****** MATCH ITS X(100) BUFFER EVEN THOUGH PARKING-SPOT-REC ITSELF
014200****** ONLY USES 70 OF THE 100 BYTES.
014300 FD  SPOTMSTR-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 100 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS FD-SPOTMSTR-REC.
014900 01  FD-SPOTMSTR-REC                    PIC X(100).
015000 
015100 FD  FLRMSTR-FILE
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 100 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS FD-FLRMSTR-REC.
015700 01  FD-FLRMSTR-REC                     PIC X(100).
015800 
015900 FD  TIXFILE-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 131 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS FD-TIXFILE-REC.
016500 01  FD-TIXFILE-REC                     PIC X(131).
016600 
016700 WORKING-STORAGE SECTION.
016800 01  FILE-STATUS-CODES.
016900     05  ENCODE                          PIC X(2).
017000         88  ENTRY-READ-OK                VALUE "00".
017100         88  NO-MORE-ENTRIES              VALUE "10".
017200     05  VMCODE                          PIC X(2).
017300         88  VEH-READ-OK                  VALUE "00".
017400         88  NO-MORE-VEHICLES             VALUE "10".
017500     05  SMCODE                          PIC X(2).
017600         88  SPOT-READ-OK                 VALUE "00".
017700         88  NO-MORE-SPOTS                VALUE "10".
017800     05  FMCODE                          PIC X(2).
017900         88  FLOOR-READ-OK                VALUE "00".
018000         88  NO-MORE-FLOORS               VALUE "10".
018100     05  TXCODE                          PIC X(2).
018200         88  TICKET-READ-OK                VALUE "00".
018300         88  NO-MORE-TICKETS               VALUE "10".
018400     05  FILLER                          PIC X(02).
018500 
018600 01  MISC-FIELDS.
018700     05  WS-FLOOR-COUNT                  PIC S9(4) COMP.
018800     05  WS-SPOT-COUNT                   PIC S9(4) COMP.
018900     05  WS-VEHICLE-COUNT                PIC S9(4) COMP.
019000     05  WS-TICKET-COUNT                 PIC S9(4) COMP.
019100     05  WS-TICKET-SEQ                   PIC S9(9) COMP.
019200     05  WS-ENTRIES-READ                 PIC S9(9) COMP.
019300     05  WS-ENTRIES-ACCEPTED             PIC S9(9) COMP.
019400     05  WS-ENTRIES-REJECTED             PIC S9(9) COMP.
019500     05  WS-PRIORITY-COUNT                PIC S9(4) COMP.
019600     05  WS-FOUND-SW                     PIC X(01).
019700         88  WS-FOUND                     VALUE "Y".
019800         88  WS-NOT-FOUND                 VALUE "N".
019900     05  WS-REJECT-SW                    PIC X(01).
020000         88  WS-REJECTED                  VALUE "Y".
020100         88  WS-NOT-REJECTED               VALUE "N".
020200     05  WS-MAINT-SW                     PIC X(01).
020300         88  WS-ON-MAINT-FLOOR             VALUE "Y".
020400         88  WS-NOT-ON-MAINT-FLOOR         VALUE "N".
020500     05  WS-PREFERRED-FLOOR-SW           PIC X(01).
020600         88  WS-RESTRICT-TO-PREFERRED     VALUE "Y".
020700         88  WS-NOT-RESTRICTED            VALUE "N".
020800     05  WS-BEST-SPOT-NUMBER             PIC X(10).
020900     05  WS-BEST-SPOT-IDX                PIC S9(4) COMP.
021000     05  WS-CHECK-FLOOR-NUMBER           PIC 9(04).
021100     05  FILLER                          PIC X(05).
021200 
021300*----------------------------------------------------------------
021400* CURRENT-DATE/TIME WORK AREA - WINDOWED THE SAME WAY THE Y2K0037
021500* PROGRAM WINDOWED EVERY OTHER 2-DIGIT ACCEPT FROM DATE ON THIS
021600* SHOP'S BATCH SUITE (SEE GARFEE'S CHANGE LOG).  ENTRY TIME AND
021700* THE TICKET-NUMBER TIMESTAMP PORTION BOTH COME FROM WS-CCYYMMDD/
021800* WS-HHMMSS BELOW.
021900*----------------------------------------------------------------
022000 01  WS-CURRENT-DATETIME.
022100     05  WS-SYS-DATE-YYMMDD              PIC 9(06).
022200     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-YYMMDD.
022300         10  WS-SYS-YY                   PIC 9(02).
022400         10  WS-SYS-MM                   PIC 9(02).
022500         10  WS-SYS-DD                   PIC 9(02).
022600     05  WS-SYS-TIME-HHMMSSHH            PIC 9(08).
022700     05  WS-SYS-TIME-R REDEFINES WS-SYS-TIME-HHMMSSHH.
022800         10  WS-SYS-HH                   PIC 9(02).
022900         10  WS-SYS-MN                   PIC 9(02).
023000         10  WS-SYS-SS                   PIC 9(02).
023100         10  FILLER                      PIC 9(02).
023200     05  WS-CENTURY                      PIC 9(02).
023300     05  WS-CCYYMMDD                     PIC 9(08).
023400     05  WS-CCYYMMDD-R REDEFINES WS-CCYYMMDD.
023500         10  WS-CC                       PIC 9(02).
023600         10  WS-YY-MM-DD                 PIC 9(06).
023700     05  WS-HHMMSS                       PIC 9(06).
023800     05  FILLER                          PIC X(05).
023900 
024000*----------------------------------------------------------------
024100* ACCEPTABLE-SPOT-TYPE PRIORITY TABLE FOR THE VEHICLE TYPE ON THE
024200* CURRENT TRANSACTION - LOADED FRESH EACH TRANSACTION BY 310-
024300* BUILD-TYPE-PRIORITY, SEARCHED IN ORDER BY 330-SEARCH-ALL-TYPES.
024400*----------------------------------------------------------------
024500 01  WS-PRIORITY-TABLE.
024600     05  WS-PRIORITY-ROW OCCURS 3 TIMES INDEXED BY PRI-IDX.
024700         10  WS-PRIORITY-TYPE            PIC X(10).
024800     05  FILLER                          PIC X(05).
024900 
025000*VEHICLE CAPACITY LOOKUP - "SPOTS REQUIRED" PER VEHICLE TYPE.
025100*CARRIED FOR A FUTURE MULTI-SPOT ALLOCATION RULE THAT HAS NEVER
025200*BEEN AUTHORIZED - NO PARAGRAPH IN THIS PROGRAM READS IT.  DO
025300*NOT REMOVE - MPK 07/22/02, TIED TO CR00561 FOLLOW-UP DISCUSSION.
025400 01  WS-VEHICLE-CAPACITY-TABLE.
025500     05  FILLER                      PIC X(10) VALUE "MOTORCYCLE".
025600     05  FILLER                      PIC 9(02) VALUE 1.
025700     05  FILLER                      PIC X(10) VALUE "CAR".
025800     05  FILLER                      PIC 9(02) VALUE 2.
025900     05  FILLER                      PIC X(10) VALUE "BUS".
026000     05  FILLER                      PIC 9(02) VALUE 4.
026100 01  WS-VEHICLE-CAPACITY-R REDEFINES WS-VEHICLE-CAPACITY-TABLE.
026200     05  WS-CAP-ROW OCCURS 3 TIMES INDEXED BY CAP-IDX.
026300         10  WS-CAP-VEHICLE-TYPE     PIC X(10).
026400         10  WS-CAP-SPOTS-REQUIRED   PIC 9(02).
026500 
026600****** FLOOR MASTER TABLE - LOADED AT JOB START, NOT REWRITTEN
026700****** (GARENTRY NEVER CHANGES A FLOOR RECORD).
026800 COPY FLRREC.
026900 01  WS-FLOOR-TABLE.
027000     05  WS-FLOOR-ROW OCCURS 50 TIMES INDEXED BY FLR-IDX.
027100         10  WS-FLOOR-DATA               PIC X(100).
027200 
027300****** SPOT MASTER TABLE - LOADED AT JOB START, ALLOCATION FLIPS
027400****** SPOT-AVAILABLE-FLAG IN PLACE, REWRITTEN WHOLE AT JOB END.
027500 COPY SPOTREC.
027600 01  WS-SPOT-TABLE.
027700     05  WS-SPOT-ROW OCCURS 500 TIMES INDEXED BY SPOT-IDX.
027800         10  WS-SPOT-DATA                PIC X(100).
027900 
028000****** VEHICLE MASTER TABLE - LOADED AT JOB START, A NEW PLATE
028100****** APPENDS A ROW, REWRITTEN WHOLE AT JOB END.
028200 COPY VEHREC.
028300 01  WS-VEHICLE-TABLE.
028400     05  WS-VEHICLE-ROW OCCURS 2000 TIMES INDEXED BY VEH-IDX.
028500         10  WS-VEHICLE-DATA             PIC X(100).
028600 
028700****** TICKET TABLE - LOADED AT JOB START, A NEW TICKET APPENDS A
028800****** ROW, REWRITTEN WHOLE AT JOB END (EXIT-TIME/FEE FIELDS ARE
028900****** UPDATED LATER BY GAREXIT ON ITS OWN PASS OVER THIS FILE).
029000 COPY TIXREC.
029100 01  WS-TICKET-TABLE.
029200     05  WS-TICKET-ROW OCCURS 2000 TIMES INDEXED BY TIX-IDX.
029300         10  WS-TICKET-DATA              PIC X(131).
029400 
029500 COPY ENTRYREC.
029600 COPY TRANRSLT.
029700 
029800*----------------------------------------------------------------
029900* MIRROR OF GARSUFX'S LINKAGE SECTION - THIS IS THE PARAMETER
030000* RECORD PASSED ON THE CALL TO BUILD THE 8-CHARACTER TICKET
030100* SUFFIX.
030200*----------------------------------------------------------------
030300 01  SUFFIX-GEN-REC.
030400     05  SG-LICENSE-PLATE                PIC X(20).
030500     05  SG-SEQUENCE-NUMBER               PIC S9(9) COMP.
030600     05  SG-SUFFIX-OUT                    PIC X(08).
030700     05  FILLER                          PIC X(02).
030800 
030900 COPY ABENDREC.
031000 
031100 PROCEDURE DIVISION.
031200 0000-MAINLINE.
031300     MOVE "0000-MAINLINE" TO PARA-NAME.
031400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031500     PERFORM 810-LOAD-FLOORS THRU 810-EXIT
031600         UNTIL NO-MORE-FLOORS.
031700     PERFORM 820-LOAD-SPOTS THRU 820-EXIT
031800         UNTIL NO-MORE-SPOTS.
031900     PERFORM 830-LOAD-VEHICLES THRU 830-EXIT
032000         UNTIL NO-MORE-VEHICLES.
032100     PERFORM 840-LOAD-TICKETS THRU 840-EXIT
032200         UNTIL NO-MORE-TICKETS.
032300 
032400     PERFORM 900-READ-VEHENTRY THRU 900-EXIT.
032500     PERFORM 100-MAINLINE THRU 100-EXIT
032600         UNTIL NO-MORE-ENTRIES.
032700 
032800     PERFORM 950-REWRITE-SPOTS THRU 950-EXIT.
032900     PERFORM 960-REWRITE-VEHICLES THRU 960-EXIT.
033000     PERFORM 970-REWRITE-TICKETS THRU 970-EXIT.
033100 
033200     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
033300     DISPLAY "******** NORMAL END OF JOB GARENTRY ********".
033400     MOVE ZERO TO RETURN-CODE.
033500     GOBACK.
033600 
033700 100-MAINLINE.
033800     MOVE "100-MAINLINE" TO PARA-NAME.
033900     ADD 1 TO WS-ENTRIES-READ.
034000     PERFORM 405-BUILD-CURRENT-TIMESTAMP THRU 405-EXIT.
034100     PERFORM 150-PROCESS-ENTRY THRU 150-EXIT.
034200     PERFORM 900-READ-VEHENTRY THRU 900-EXIT.
034300 100-EXIT.
034400     EXIT.
034500 
034600*----------------------------------------------------------------
034700* ONE ENTRY TRANSACTION - CHAINED VIA WS-REJECT-SW, NOT TR-
034800* FAILURE, SINCE TR-FAILURE IS SET TRUE AT THE TOP OF EVERY
034900* TRANSACTION AND ONLY FLIPPED TO TR-SUCCESS ON THE ISSUE-TICKET
035000* PATH; CHECKING IT MID-CHAIN WOULD SHORT-CIRCUIT EVERYTHING.
035100*----------------------------------------------------------------
035200 150-PROCESS-ENTRY.
035300     MOVE "150-PROCESS-ENTRY" TO PARA-NAME.
035400     MOVE SPACES TO TRANSACTION-RESULT.
035500     SET TR-FAILURE TO TRUE.
035600     SET WS-NOT-REJECTED TO TRUE.
035700 
035800     PERFORM 200-CHECK-ACTIVE-TICKET THRU 200-EXIT.
035900     IF WS-NOT-REJECTED
036000         PERFORM 250-FIND-OR-ADD-VEHICLE THRU 250-EXIT.
036100     IF WS-NOT-REJECTED
036200         PERFORM 300-ALLOCATE-SPOT THRU 300-EXIT.
036300     IF WS-NOT-REJECTED
036400         PERFORM 400-ISSUE-TICKET THRU 400-EXIT
036500         ADD 1 TO WS-ENTRIES-ACCEPTED
036600     ELSE
036700         ADD 1 TO WS-ENTRIES-REJECTED.
036800 
036900     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
037000 150-EXIT.
037100     EXIT.
037200 
037300*----------------------------------------------------------------
037400* CR00117 - MUST CHECK TICKET-ACTIVE, NOT JUST A PLATE MATCH; A
037500* PAID TICKET FOR THE SAME PLATE IS NOT A DUPLICATE.
037600*----------------------------------------------------------------
037700 200-CHECK-ACTIVE-TICKET.
037800     MOVE "200-CHECK-ACTIVE-TICKET" TO PARA-NAME.
037900     SET WS-NOT-FOUND TO TRUE.
038000     PERFORM 210-SCAN-ONE-TICKET THRU 210-EXIT
038100         VARYING TIX-IDX FROM 1 BY 1
038200         UNTIL TIX-IDX > WS-TICKET-COUNT OR WS-FOUND.
038300     IF WS-FOUND
038400         SET WS-REJECTED TO TRUE
038500         MOVE "ENTRY REJECTED - PLATE ALREADY HAS ACTIVE TICKET"
038600              TO TR-MESSAGE.
038700 200-EXIT.
038800     EXIT.
038900 
039000 210-SCAN-ONE-TICKET.
039100     MOVE WS-TICKET-DATA (TIX-IDX) TO PARKING-TICKET-REC.
039200     IF TICKET-LICENSE-PLATE = VER-LICENSE-PLATE
039300         AND TICKET-ACTIVE
039400         SET WS-FOUND TO TRUE.
039500 210-EXIT.
039600     EXIT.
039700 
039800*----------------------------------------------------------------
039900* CR00356 - A KNOWN PLATE KEEPS ITS ON-FILE TYPE/OWNER-NAME; ONLY
040000* AN UNKNOWN PLATE TAKES THE REQUEST'S TYPE/OWNER.
040100*----------------------------------------------------------------
040200 250-FIND-OR-ADD-VEHICLE.
040300     MOVE "250-FIND-OR-ADD-VEHICLE" TO PARA-NAME.
040400     SET WS-NOT-FOUND TO TRUE.
040500     PERFORM 260-SCAN-ONE-VEHICLE THRU 260-EXIT
040600         VARYING VEH-IDX FROM 1 BY 1
040700         UNTIL VEH-IDX > WS-VEHICLE-COUNT OR WS-FOUND.
040800     IF WS-NOT-FOUND
040900         ADD 1 TO WS-VEHICLE-COUNT
041000         SET VEH-IDX TO WS-VEHICLE-COUNT
041100         MOVE VER-LICENSE-PLATE TO VEH-LICENSE-PLATE
041200         MOVE VER-VEHICLE-TYPE TO VEH-VEHICLE-TYPE
041300         MOVE VER-OWNER-NAME TO VEH-OWNER-NAME
041400         MOVE SPACES TO FILLER OF VEHICLE-MASTER-REC
041500         MOVE VEHICLE-MASTER-REC TO WS-VEHICLE-DATA (VEH-IDX).
041600 250-EXIT.
041700     EXIT.
041800 
041900 260-SCAN-ONE-VEHICLE.
042000     MOVE WS-VEHICLE-DATA (VEH-IDX) TO VEHICLE-MASTER-REC.
042100     IF VEH-LICENSE-PLATE = VER-LICENSE-PLATE
042200         SET WS-FOUND TO TRUE
042300         MOVE VEHICLE-MASTER-REC TO WS-VEHICLE-DATA (VEH-IDX).
042400 260-EXIT.
042500     EXIT.
042600 
042700*----------------------------------------------------------------
042800* BUILDS THE ACCEPTABLE-TYPE PRIORITY LIST FOR THE VEHICLE ON
042900* THIS TRANSACTION, THEN SEARCHES THE PREFERRED FLOOR FIRST (IF
043000* ONE WAS GIVEN AND IS NOT ITSELF UNDER MAINTENANCE - CR00204,
043100* EXHAUSTING ALL ACCEPTABLE TYPES ON THAT FLOOR BEFORE FALLING
043200* BACK), THEN THE UNRESTRICTED SEARCH.
043300*----------------------------------------------------------------
043400 300-ALLOCATE-SPOT.
043500     MOVE "300-ALLOCATE-SPOT" TO PARA-NAME.
043600     PERFORM 310-BUILD-TYPE-PRIORITY THRU 310-EXIT.
043700     SET WS-NOT-FOUND TO TRUE.
043800 
043900     IF VER-FLOOR-GIVEN
044000         MOVE VER-PREFERRED-FLOOR TO WS-CHECK-FLOOR-NUMBER
044100         PERFORM 500-CHECK-FLOOR-MAINT THRU 500-EXIT
044200         IF WS-NOT-ON-MAINT-FLOOR
044300             SET WS-RESTRICT-TO-PREFERRED TO TRUE
044400             PERFORM 330-SEARCH-ALL-TYPES THRU 330-EXIT
044500                 VARYING PRI-IDX FROM 1 BY 1
044600                 UNTIL PRI-IDX > WS-PRIORITY-COUNT OR WS-FOUND.
044700 
044800     IF WS-NOT-FOUND
044900         SET WS-NOT-RESTRICTED TO TRUE
045000         PERFORM 330-SEARCH-ALL-TYPES THRU 330-EXIT
045100             VARYING PRI-IDX FROM 1 BY 1
045200             UNTIL PRI-IDX > WS-PRIORITY-COUNT OR WS-FOUND.
045300 
045400     IF WS-FOUND
045500         MOVE WS-SPOT-DATA (WS-BEST-SPOT-IDX) TO PARKING-SPOT-REC
045600         SET SPOT-IS-OCCUPIED TO TRUE
045700         MOVE WS-BEST-SPOT-NUMBER TO SPOT-NUMBER
045800         MOVE PARKING-SPOT-REC TO WS-SPOT-DATA (WS-BEST-SPOT-IDX)
045900     ELSE
046000         SET WS-REJECTED TO TRUE
046100         MOVE "ENTRY REJECTED - NO SPOT AVAILABLE FOR VEHICLE"
046200              TO TR-MESSAGE.
046300 300-EXIT.
046400     EXIT.
046500 
046600 310-BUILD-TYPE-PRIORITY.
046700     MOVE "310-BUILD-TYPE-PRIORITY" TO PARA-NAME.
046800     MOVE SPACES TO WS-PRIORITY-TABLE.
046900     EVALUATE TRUE
047000         WHEN VER-VEHICLE-TYPE = "MOTORCYCLE"
047100             MOVE 3 TO WS-PRIORITY-COUNT
047200             MOVE "MOTORCYCLE" TO WS-PRIORITY-TYPE (1)
047300             MOVE "COMPACT   " TO WS-PRIORITY-TYPE (2)
047400             MOVE "LARGE     " TO WS-PRIORITY-TYPE (3)
047500         WHEN VER-VEHICLE-TYPE = "CAR"
047600             MOVE 2 TO WS-PRIORITY-COUNT
047700             MOVE "COMPACT   " TO WS-PRIORITY-TYPE (1)
047800             MOVE "LARGE     " TO WS-PRIORITY-TYPE (2)
047900         WHEN VER-VEHICLE-TYPE = "BUS"
048000             MOVE 1 TO WS-PRIORITY-COUNT
048100             MOVE "LARGE     " TO WS-PRIORITY-TYPE (1)
048200         WHEN OTHER
048300             MOVE ZERO TO WS-PRIORITY-COUNT
048400     END-EVALUATE.
048500 310-EXIT.
048600     EXIT.
048700 
048800*----------------------------------------------------------------
048900* SEARCHES ONE ACCEPTABLE TYPE (PRI-IDX) AT A TIME.  300-ALLOCATE-
049000* SPOT SETS WS-RESTRICT-TO-PREFERRED BEFORE EACH LEG'S PERFORM SO
049100* 340-SEARCH-ONE-SPOT KNOWS WHETHER TO HOLD TO VER-PREFERRED-
049200* FLOOR OR SEARCH EVERY NON-MAINTENANCE FLOOR.
049300*----------------------------------------------------------------
049400 330-SEARCH-ALL-TYPES.
049500     PERFORM 335-SEARCH-ONE-PRIORITY THRU 335-EXIT.
049600 330-EXIT.
049700     EXIT.
049800 
049900 335-SEARCH-ONE-PRIORITY.
050000     SET WS-NOT-FOUND TO TRUE.
050100     MOVE HIGH-VALUES TO WS-BEST-SPOT-NUMBER.
050200     PERFORM 340-SEARCH-ONE-SPOT THRU 340-EXIT
050300         VARYING SPOT-IDX FROM 1 BY 1
050400         UNTIL SPOT-IDX > WS-SPOT-COUNT.
050500     IF WS-BEST-SPOT-NUMBER NOT = HIGH-VALUES
050600         SET WS-FOUND TO TRUE.
050700 335-EXIT.
050800     EXIT.
050900 
051000*----------------------------------------------------------------
051100* CR00561 - EVERY CANDIDATE SPOT ON THE REQUESTED TYPE IS WALKED,
051200* NOT JUST THE FIRST ONE FOUND, AND THE LOWEST FLOOR/SPOT-NUMBER
051300* COMBINATION SEEN SO FAR WINS - THE TABLE IS NO LONGER GUARANTEED
051400* TO BE IN FLOOR/SEQUENCE ORDER ONCE GARADMIN STARTS APPENDING TO
051500* IT, SO THE OLD "TAKE THE FIRST HIT" LOGIC COULD RETURN A LATER-
051600* ARRIVING SPOT AHEAD OF AN EARLIER ONE.
051700*----------------------------------------------------------------
051800 340-SEARCH-ONE-SPOT.
051900     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
052000     IF SPOT-TYPE = WS-PRIORITY-TYPE (PRI-IDX)
052100         AND SPOT-IS-AVAILABLE
052200         IF WS-RESTRICT-TO-PREFERRED
052300             AND SPOT-FLOOR-NUMBER NOT = VER-PREFERRED-FLOOR
052400                 CONTINUE
052500         ELSE
052600             MOVE SPOT-FLOOR-NUMBER TO WS-CHECK-FLOOR-NUMBER
052700             PERFORM 500-CHECK-FLOOR-MAINT THRU 500-EXIT
052800             IF WS-NOT-ON-MAINT-FLOOR
052900                 AND SPOT-NUMBER < WS-BEST-SPOT-NUMBER
053000                     MOVE SPOT-NUMBER TO WS-BEST-SPOT-NUMBER
053100                     SET WS-BEST-SPOT-IDX TO SPOT-IDX.
053200 340-EXIT.
053300     EXIT.
053400 
053500*----------------------------------------------------------------
053600* CR00289 - MAINTENANCE EXCLUSION IS BY FLOOR-NUMBER AGAINST THE
053700* FLOOR MASTER, NOT BY THE SPOT'S OWN AVAILABLE-FLAG - A SPOT CAN
053800* STILL SHOW AVAILABLE WHEN ITS FLOOR IS PUT UNDER MAINTENANCE.
053900* SHARED BY 300 (PREFERRED-FLOOR CHECK) AND 340 (PER-CANDIDATE
054000* CHECK) - CALLER LOADS FLOOR-NUMBER FIRST.
054100*----------------------------------------------------------------
054200 500-CHECK-FLOOR-MAINT.
054300     SET WS-NOT-ON-MAINT-FLOOR TO TRUE.
054400     PERFORM 510-SCAN-FLOOR-MAINT THRU 510-EXIT
054500         VARYING FLR-IDX FROM 1 BY 1
054600         UNTIL FLR-IDX > WS-FLOOR-COUNT OR WS-ON-MAINT-FLOOR.
054700 500-EXIT.
054800     EXIT.
054900 
055000 510-SCAN-FLOOR-MAINT.
055100     MOVE WS-FLOOR-DATA (FLR-IDX) TO FLOOR-MASTER-REC.
055200     IF FLOOR-NUMBER OF FLOOR-MASTER-REC = WS-CHECK-FLOOR-NUMBER
055300         AND FLOOR-UNDER-MAINT
055400         SET WS-ON-MAINT-FLOOR TO TRUE.
055500 510-EXIT.
055600     EXIT.
055700 
055800*----------------------------------------------------------------
055900* TICKET-NUMBER = "PKT" + CCYYMMDD + HHMMSS + 8-CHAR SUFFIX = 25
056000* BYTES, FILLING TICKET-NUMBER'S PIC X(25) EXACTLY.  THE SPEC
056100* SHEET FROM THE VENDOR SHOWED A HYPHENATED "PKT-...-XXXXXXXX"
056200* FORMAT, WHICH RUNS TO 27 BYTES AND WOULD NOT FIT THE FIELD AS
056300* GIVEN - DROPPED BOTH HYPHENS PER TGD'S NOTE ON THE ORIGINAL
056400* DESIGN WALKTHROUGH, 07/91.
056500*----------------------------------------------------------------
056600 400-ISSUE-TICKET.
056700     MOVE "400-ISSUE-TICKET" TO PARA-NAME.
056800     ADD 1 TO WS-TICKET-SEQ.
056900     MOVE VER-LICENSE-PLATE TO SG-LICENSE-PLATE.
057000     MOVE WS-TICKET-SEQ TO SG-SEQUENCE-NUMBER.
057100     CALL "GARSUFX" USING SUFFIX-GEN-REC.
057200 
057300     ADD 1 TO WS-TICKET-COUNT.
057400     SET TIX-IDX TO WS-TICKET-COUNT.
057500     MOVE SPACES TO PARKING-TICKET-REC.
057600     STRING "PKT"          DELIMITED BY SIZE
057700            WS-CCYYMMDD    DELIMITED BY SIZE
057800            WS-HHMMSS      DELIMITED BY SIZE
057900            SG-SUFFIX-OUT  DELIMITED BY SIZE
058000            INTO TICKET-NUMBER.
058100     MOVE VER-LICENSE-PLATE TO TICKET-LICENSE-PLATE.
058200     MOVE WS-BEST-SPOT-NUMBER TO TICKET-SPOT-NUMBER.
058300     MOVE WS-CCYYMMDD TO TICKET-ENTRY-DATE.
058400     MOVE WS-HHMMSS TO TICKET-ENTRY-HMS.
058500     MOVE ZERO TO TICKET-EXIT-DATE, TICKET-EXIT-HMS.
058600     SET TICKET-ACTIVE TO TRUE.
058700     MOVE ZERO TO TICKET-FEE-AMOUNT.
058800     MOVE ZERO TO TICKET-PAYMENT-DATE, TICKET-PAYMENT-HMS.
058900     MOVE SPACES TO FILLER OF PARKING-TICKET-REC.
059000     MOVE PARKING-TICKET-REC TO WS-TICKET-DATA (TIX-IDX).
059100 
059200     MOVE WS-SPOT-DATA (WS-BEST-SPOT-IDX) TO PARKING-SPOT-REC.
059300     MOVE TICKET-NUMBER TO SPOT-CURRENT-TICKET.
059400     MOVE PARKING-SPOT-REC TO WS-SPOT-DATA (WS-BEST-SPOT-IDX).
059500 
059600     SET TR-SUCCESS TO TRUE.
059700     MOVE "ENTRY ACCEPTED" TO TR-MESSAGE.
059800     MOVE TICKET-NUMBER TO TR-TICKET-NUMBER.
059900     MOVE WS-BEST-SPOT-NUMBER TO TR-SPOT-NUMBER.
060000     MOVE WS-CCYYMMDD TO TR-ENTRY-DATE.
060100     MOVE WS-HHMMSS TO TR-ENTRY-HMS.
060200 400-EXIT.
060300     EXIT.
060400 
060500*----------------------------------------------------------------
060600* Y2K0037 - WINDOWED CENTURY DERIVATION, SAME BREAKPOINT (50) THE
060700* REST OF THE Y2K REMEDIATION USED ON THIS SHOP'S 2-DIGIT DATES.
060800*----------------------------------------------------------------
060900 405-BUILD-CURRENT-TIMESTAMP.
061000     MOVE "405-BUILD-CURRENT-TIMESTAMP" TO PARA-NAME.
061100     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
061200     ACCEPT WS-SYS-TIME-HHMMSSHH FROM TIME.
061300     IF WS-SYS-YY < 50
061400         MOVE 20 TO WS-CENTURY
061500     ELSE
061600         MOVE 19 TO WS-CENTURY.
061700     MOVE WS-CENTURY TO WS-CC.
061800     MOVE WS-SYS-DATE-YYMMDD TO WS-YY-MM-DD.
061900     MOVE WS-SYS-HH TO WS-HHMMSS (1:2).
062000     MOVE WS-SYS-MN TO WS-HHMMSS (3:2).
062100     MOVE WS-SYS-SS TO WS-HHMMSS (5:2).
062200 405-EXIT.
062300     EXIT.
062400 
062500 700-WRITE-RESULT.
062600     MOVE "700-WRITE-RESULT" TO PARA-NAME.
062700     WRITE FD-TRANRSLT-REC FROM TRANSACTION-RESULT.
062800 700-EXIT.
062900     EXIT.
063000 
063100 800-OPEN-FILES.
063200     MOVE "800-OPEN-FILES" TO PARA-NAME.
063300     MOVE ZERO TO WS-FLOOR-COUNT, WS-SPOT-COUNT,
063400                  WS-VEHICLE-COUNT, WS-TICKET-COUNT,
063500                  WS-TICKET-SEQ, WS-ENTRIES-READ,
063600                  WS-ENTRIES-ACCEPTED, WS-ENTRIES-REJECTED.
063700     OPEN OUTPUT SYSOUT.
063800     OPEN INPUT VEHENTRY-FILE.
063900     OPEN OUTPUT TRANRSLT-FILE.
064000     OPEN INPUT FLRMSTR-FILE.
064100     OPEN INPUT SPOTMSTR-FILE.
064200     OPEN INPUT VEHMSTR-FILE.
064300     OPEN INPUT TIXFILE-FILE.
064400 800-EXIT.
064500     EXIT.
064600 
064700 810-LOAD-FLOORS.
064800     READ FLRMSTR-FILE INTO FLOOR-MASTER-REC
064900         AT END
065000             SET NO-MORE-FLOORS TO TRUE
065100         NOT AT END
065200             ADD 1 TO WS-FLOOR-COUNT
065300             SET FLR-IDX TO WS-FLOOR-COUNT
065400             MOVE FLOOR-MASTER-REC TO WS-FLOOR-DATA (FLR-IDX)
065500     END-READ.
065600 810-EXIT.
065700     EXIT.
065800 
065900 820-LOAD-SPOTS.
066000     READ SPOTMSTR-FILE INTO PARKING-SPOT-REC
066100         AT END
066200             SET NO-MORE-SPOTS TO TRUE
066300         NOT AT END
066400             ADD 1 TO WS-SPOT-COUNT
066500             SET SPOT-IDX TO WS-SPOT-COUNT
066600             MOVE PARKING-SPOT-REC TO WS-SPOT-DATA (SPOT-IDX)
066700     END-READ.
066800 820-EXIT.
066900     EXIT.
067000 
067100 830-LOAD-VEHICLES.
067200     READ VEHMSTR-FILE INTO VEHICLE-MASTER-REC
067300         AT END
067400             SET NO-MORE-VEHICLES TO TRUE
067500         NOT AT END
067600             ADD 1 TO WS-VEHICLE-COUNT
067700             SET VEH-IDX TO WS-VEHICLE-COUNT
067800             MOVE VEHICLE-MASTER-REC TO WS-VEHICLE-DATA (VEH-IDX)
067900     END-READ.
068000 830-EXIT.
068100     EXIT.
068200 
068300 840-LOAD-TICKETS.
068400     READ TIXFILE-FILE INTO PARKING-TICKET-REC
068500         AT END
068600             SET NO-MORE-TICKETS TO TRUE
068700         NOT AT END
068800             ADD 1 TO WS-TICKET-COUNT
068900             SET TIX-IDX TO WS-TICKET-COUNT
069000             MOVE PARKING-TICKET-REC TO WS-TICKET-DATA (TIX-IDX)
069100     END-READ.
069200 840-EXIT.
069300     EXIT.
069400 
069500 900-READ-VEHENTRY.
069600     MOVE "900-READ-VEHENTRY" TO PARA-NAME.
069700     READ VEHENTRY-FILE INTO VEHICLE-ENTRY-REQUEST
069800         AT END
069900             SET NO-MORE-ENTRIES TO TRUE
070000     END-READ.
070100 900-EXIT.
070200     EXIT.
070300 
070400 950-REWRITE-SPOTS.
070500     MOVE "950-REWRITE-SPOTS" TO PARA-NAME.
070600     CLOSE SPOTMSTR-FILE.
070700     OPEN OUTPUT SPOTMSTR-FILE.
070800     PERFORM 955-WRITE-ONE-SPOT THRU 955-EXIT
070900         VARYING SPOT-IDX FROM 1 BY 1
071000         UNTIL SPOT-IDX > WS-SPOT-COUNT.
071100     CLOSE SPOTMSTR-FILE.
071200 950-EXIT.
071300     EXIT.
071400 
071500 955-WRITE-ONE-SPOT.
071600     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
071700     WRITE FD-SPOTMSTR-REC FROM PARKING-SPOT-REC.
071800 955-EXIT.
071900     EXIT.
072000 
072100 960-REWRITE-VEHICLES.
072200     MOVE "960-REWRITE-VEHICLES" TO PARA-NAME.
072300     CLOSE VEHMSTR-FILE.
072400     OPEN OUTPUT VEHMSTR-FILE.
072500     PERFORM 965-WRITE-ONE-VEHICLE THRU 965-EXIT
072600         VARYING VEH-IDX FROM 1 BY 1
072700         UNTIL VEH-IDX > WS-VEHICLE-COUNT.
072800     CLOSE VEHMSTR-FILE.
072900 960-EXIT.
073000     EXIT.
073100 
073200 965-WRITE-ONE-VEHICLE.
073300     MOVE WS-VEHICLE-DATA (VEH-IDX) TO VEHICLE-MASTER-REC.
073400     WRITE FD-VEHMSTR-REC FROM VEHICLE-MASTER-REC.
073500 965-EXIT.
073600     EXIT.
073700 
073800 970-REWRITE-TICKETS.
073900     MOVE "970-REWRITE-TICKETS" TO PARA-NAME.
074000     CLOSE TIXFILE-FILE.
074100     OPEN OUTPUT TIXFILE-FILE.
074200     PERFORM 975-WRITE-ONE-TICKET THRU 975-EXIT
074300         VARYING TIX-IDX FROM 1 BY 1
074400         UNTIL TIX-IDX > WS-TICKET-COUNT.
074500     CLOSE TIXFILE-FILE.
074600 970-EXIT.
074700     EXIT.
074800 
074900 975-WRITE-ONE-TICKET.
075000     MOVE WS-TICKET-DATA (TIX-IDX) TO PARKING-TICKET-REC.
075100     WRITE FD-TIXFILE-REC FROM PARKING-TICKET-REC.
075200 975-EXIT.
075300     EXIT.
075400 
075500 9900-CLOSE-FILES.
075600     MOVE "9900-CLOSE-FILES" TO PARA-NAME.
075700     CLOSE VEHENTRY-FILE, TRANRSLT-FILE, FLRMSTR-FILE.
075800     DISPLAY "** VEHICLE-ENTRY TRANSACTIONS READ **".
075900     DISPLAY WS-ENTRIES-READ.
076000     DISPLAY "** ENTRIES ACCEPTED **".
076100     DISPLAY WS-ENTRIES-ACCEPTED.
076200     DISPLAY "** ENTRIES REJECTED **".
076300     DISPLAY WS-ENTRIES-REJECTED.
076400     MOVE SPACES TO SYSOUT-REC.
076500     STRING "ENTRIES READ/ACCEPTED/REJECTED - SEE JOB LOG"
076600         DELIMITED BY SIZE INTO SYSOUT-REC.
076700     WRITE SYSOUT-REC.
076800     CLOSE SYSOUT.
076900 9900-EXIT.
077000     EXIT.
077100 
077200 1000-ABEND-RTN.
077300     MOVE "GARENTRY VEHICLE-ENTRY ABEND" TO ABEND-REASON.
077400     WRITE SYSOUT-REC FROM ABEND-REC.
077500     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
077600    DISPLAY "*** ABNORMAL END OF JOB - GARENTRY ***" UPON CONSOLE.
077700     MOVE 16 TO RETURN-CODE.
077800     GOBACK.

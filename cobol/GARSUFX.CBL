000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GARSUFX.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/91.
000700 DATE-COMPILED. 06/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          BUILDS THE 8-CHARACTER UNIQUE SUFFIX APPENDED TO EVERY
001300*          PARKING-TICKET NUMBER.  CALLED ONCE FROM GARENTRY PER
001400*          VEHICLE-ENTRY TRANSACTION, AFTER THE JOB-WIDE TICKET
001500*          SEQUENCE COUNTER HAS BEEN BUMPED.  STRING-HANDLING
001600*          IN THE SAME SPIRIT AS STRLTH - CHARACTER-AT-A-TIME
001700*          WORK ON A REDEFINED TABLE, NO SHORTCUTS.
001800*
001900******************************************************************
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 06/14/91  JS    ORIGINAL PROGRAM - LOT-3 PILOT PROJECT
002300* 09/02/91  RM    CR00115 - PLATE CHARACTERS WERE NOT BEING
002400*                 UPPERCASED BEFORE THE FOLD, SO "abc" AND "ABC"
002500*                 PRODUCED DIFFERENT SUFFIXES FOR THE SAME PLATE
002600* 02/19/92  TGD   CR00202 - SEQUENCE PORTION NOW ZERO-FILLED ON
002700*                 THE LEFT INSTEAD OF SPACE-FILLED
002800* 03/07/97  DGK   CR00422 - LOW-VALUES IN THE PLATE FIELD (SHORT
002900*                 PLATES PADDED WITH BINARY ZEROS BY AN UPSTREAM
003000*                 FEED) NO LONGER FOLD INTO THE SUFFIX AS GARBAGE
003100* 08/22/98  DGK   Y2K0037 - NO DATE FIELDS TOUCHED BY THIS
003200*                 ROUTINE, REVIEWED AND SIGNED OFF UNDER THE
003300*                 Y2K PROGRAM
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  L                           PIC S9(4) COMP.
004700     05  WS-LEAD-SPACES              PIC S9(4) COMP.
004800     05  WS-FOLD-PLATE               PIC X(20).
004900     05  WS-PLATE-REV                PIC X(20).
005000     05  WS-SEQ-DISPLAY              PIC 9(05).
005100     05  WS-CHECK-DIGIT              PIC 9(01).
005200     05  WS-TALLY                    PIC S9(4) COMP.
005300     05  WS-DISCARD-QUOT             PIC S9(4) COMP.
005400     05  FILLER                      PIC X(05).
005500 
005600*----------------------------------------------------------------
005700* CHARACTER-BY-CHARACTER TABLE VIEWS OF THE FOLD/REVERSE FIELDS -
005800* NO REVERSE OR UPPER-CASE INTRINSIC IN THIS SHOP'S COMPILER, SO
005900* THE REVERSE IS DONE BY WALKING THE TABLE BACKWARDS ONE BYTE AT
006000* A TIME (SAME AS THE OLD DAYCNT/STRLTH GENERATION OF PROGRAMS).
006100*----------------------------------------------------------------
006200 01  WS-FOLD-PLATE-TBL REDEFINES WS-FOLD-PLATE.
006300     05  WS-FOLD-CHAR OCCURS 20 TIMES INDEXED BY FOLD-IDX
006400                                      PIC X(01).
006500 01  WS-PLATE-REV-TBL REDEFINES WS-PLATE-REV.
006600     05  WS-REV-CHAR OCCURS 20 TIMES INDEXED BY REV-IDX
006700                                      PIC X(01).
006800 01  WS-SEQ-DISPLAY-TBL REDEFINES WS-SEQ-DISPLAY.
006900     05  WS-SEQ-DIGIT OCCURS 5 TIMES INDEXED BY SEQ-IDX
007000                                      PIC 9(01).
007100 
007200 01  UPPER-FOLD-CONSTANTS.
007300     05  WS-LOWER-ALPHABET           PIC X(26)
007400             VALUE "abcdefghijklmnopqrstuvwxyz".
007500     05  WS-UPPER-ALPHABET           PIC X(26)
007600             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700 
007800 LINKAGE SECTION.
007900 01  SUFFIX-GEN-REC.
008000     05  SG-LICENSE-PLATE            PIC X(20).
008100     05  SG-SEQUENCE-NUMBER          PIC S9(9) COMP.
008200     05  SG-SUFFIX-OUT               PIC X(08).
008300     05  FILLER                      PIC X(02).
008400 
008500 PROCEDURE DIVISION USING SUFFIX-GEN-REC.
008600 
008700 100-BUILD-SUFFIX.
008800     MOVE ZERO TO L, WS-TALLY.
008900     MOVE SG-LICENSE-PLATE TO WS-FOLD-PLATE.
009000 
009100*----------------------------------------------------------------
009200* FOLD LOW-VALUES OUT OF SHORT PLATES BEFORE THE REVERSE, ELSE
009300* THE BINARY ZEROS SORT TO THE FRONT AND POISON THE SUFFIX
009400* (CR00422), AND UPPERCASE THE PLATE SO "abc" AND "ABC" FOLD THE
009500* SAME WAY (CR00115).
009600*----------------------------------------------------------------
009700     INSPECT WS-FOLD-PLATE
009800               REPLACING ALL LOW-VALUES BY SPACES.
009900     INSPECT WS-FOLD-PLATE
010000               CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
010100 
010200     PERFORM 200-REVERSE-PLATE THRU 200-EXIT.
010300 
010400*----------------------------------------------------------------
010500* WS-PLATE-REV COMES BACK OUT OF THE REVERSE WITH THE ORIGINAL
010600* PLATE'S TRAILING BLANKS NOW LEADING IT, SO THE FIRST TWO REAL
010700* CHARACTERS OF THE PLATE (READ BACKWARDS) START RIGHT AFTER
010800* THOSE LEADING BLANKS - NOT AT WS-REV-CHAR(1).
010900*----------------------------------------------------------------
011000     MOVE ZERO TO L.
011100     INSPECT WS-PLATE-REV
011200                    TALLYING L FOR LEADING SPACES.
011300     MOVE L TO WS-LEAD-SPACES.
011400     SET REV-IDX TO WS-LEAD-SPACES.
011500     SET REV-IDX UP BY 1.
011600 
011700*----------------------------------------------------------------
011800* SEQUENCE PORTION - LAST 5 DIGITS OF THE JOB-WIDE TICKET COUNTER,
011900* ZERO-FILLED (CR00202).
012000*----------------------------------------------------------------
012100     PERFORM 300-FOLD-SEQUENCE THRU 300-EXIT.
012200     PERFORM 400-CHECK-DIGIT THRU 400-EXIT.
012300 
012400     STRING WS-REV-CHAR (REV-IDX)     DELIMITED BY SIZE
012500            WS-REV-CHAR (REV-IDX + 1) DELIMITED BY SIZE
012600            WS-SEQ-DISPLAY            DELIMITED BY SIZE
012700            WS-CHECK-DIGIT            DELIMITED BY SIZE
012800            INTO SG-SUFFIX-OUT.
012900 
013000     GOBACK.
013100 
013200*----------------------------------------------------------------
013300* REVERSE ONE CHARACTER AT A TIME - WS-REV-CHAR(1) ENDS UP AS THE
013400* LAST NON-BLANK CHARACTER OF THE PLATE, WS-REV-CHAR(20) AS THE
013500* FIRST.
013600*----------------------------------------------------------------
013700 200-REVERSE-PLATE.
013800     MOVE SPACES TO WS-PLATE-REV.
013900     PERFORM 210-REVERSE-ONE-CHAR THRU 210-EXIT
014000         VARYING FOLD-IDX FROM 1 BY 1
014100         UNTIL FOLD-IDX > 20.
014200 200-EXIT.
014300     EXIT.
014400 
014500 210-REVERSE-ONE-CHAR.
014600     COMPUTE REV-IDX = 21 - FOLD-IDX.
014700     MOVE WS-FOLD-CHAR (FOLD-IDX) TO WS-REV-CHAR (REV-IDX).
014800 210-EXIT.
014900     EXIT.
015000 
015100*----------------------------------------------------------------
015200* TAKE THE LAST 5 DIGITS OF THE JOB-WIDE SEQUENCE COUNTER (NO
015300* INTRINSIC MOD - DIVIDE ... REMAINDER DOES THE SAME JOB).
015400*----------------------------------------------------------------
015500 300-FOLD-SEQUENCE.
015600     IF SG-SEQUENCE-NUMBER > 99999
015700         DIVIDE SG-SEQUENCE-NUMBER BY 100000
015800             GIVING WS-DISCARD-QUOT
015900             REMAINDER WS-TALLY
016000         MOVE WS-TALLY TO WS-SEQ-DISPLAY
016100     ELSE
016200         MOVE SG-SEQUENCE-NUMBER TO WS-SEQ-DISPLAY.
016300 300-EXIT.
016400     EXIT.
016500 
016600*----------------------------------------------------------------
016700* SINGLE-DIGIT CHECK VALUE, SUM-OF-DIGITS MOD 10, TO CATCH THE
016800* OBVIOUS KEYED-SUFFIX TRANSPOSITION ERRORS DOWNSTREAM.
016900*----------------------------------------------------------------
017000 400-CHECK-DIGIT.
017100     MOVE ZERO TO WS-TALLY.
017200     PERFORM 410-ADD-ONE-DIGIT THRU 410-EXIT
017300         VARYING SEQ-IDX FROM 1 BY 1
017400         UNTIL SEQ-IDX > 5.
017500     DIVIDE WS-TALLY BY 10
017600         GIVING WS-DISCARD-QUOT
017700         REMAINDER WS-CHECK-DIGIT.
017800 400-EXIT.
017900     EXIT.
018000 
018100 410-ADD-ONE-DIGIT.
018200     ADD WS-SEQ-DIGIT (SEQ-IDX) TO WS-TALLY.
018300 410-EXIT.
018400     EXIT.

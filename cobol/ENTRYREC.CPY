000100******************************************************************
000200* ENTRYREC -  VEHICLE-ENTRY TRANSACTION RECORD LAYOUT
000300*
000400*          ONE RECORD PER ARRIVING VEHICLE.  READ SEQUENTIALLY BY
000500*          GARENTRY FROM THE VEHENTRY TRANSACTION FILE.  VER-
000600*          PREFERRED-FLOOR IS OPTIONAL ON THE INCOMING TRANSACTION -
000700*          VER-PREFERRED-FLOOR-SW TELLS 300-ALLOCATE-SPOT WHETHER TO
000800*          HONOR IT OR GO STRAIGHT TO THE UNRESTRICTED SEARCH.
000900******************************************************************
001000 01  VEHICLE-ENTRY-REQUEST.
001100     05  VER-LICENSE-PLATE           PIC X(20).
001200     05  VER-VEHICLE-TYPE            PIC X(10).
001300     05  VER-OWNER-NAME              PIC X(40).
001400     05  VER-PREFERRED-FLOOR         PIC 9(04).
001500     05  VER-PREFERRED-FLOOR-SW      PIC X(01).
001600         88  VER-FLOOR-GIVEN         VALUE "Y".
001700         88  VER-FLOOR-NOT-GIVEN     VALUE "N".
001800     05  FILLER                      PIC X(15).

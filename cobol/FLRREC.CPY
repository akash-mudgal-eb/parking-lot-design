000100******************************************************************
000200* FLRREC   -  FLOOR MASTER RECORD LAYOUT
000300*
000400*          ONE ENTRY PER GARAGE FLOOR.  KEYED BY FLOOR-NUMBER.
000500*          SMALL (TENS OF ROWS) - HELD ENTIRELY IN WS-FLOOR-TABLE
000600*          FOR THE LIFE OF THE RUN, SAME AS THE OLD IN-HOUSE
000700*          SYSTEM KEPT ITS RATE/ZONE LOOK-UP TABLES RESIDENT.
000800******************************************************************
000900 01  FLOOR-MASTER-REC.
001000     05  FLOOR-NUMBER                PIC 9(04).
001100     05  FLOOR-NAME                  PIC X(20).
001200     05  FLOOR-MAINT-FLAG            PIC X(01).
001300         88  FLOOR-UNDER-MAINT       VALUE "Y".
001400         88  FLOOR-NOT-UNDER-MAINT   VALUE "N".
001500     05  FLOOR-MAINT-REASON          PIC X(60).
001600     05  FILLER                      PIC X(15).

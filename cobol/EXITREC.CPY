000100******************************************************************
000200* EXITREC  -  VEHICLE-EXIT TRANSACTION RECORD LAYOUT
000300*
000400*          ONE RECORD PER DEPARTING VEHICLE.  READ SEQUENTIALLY BY
000500*          GAREXIT FROM THE VEHEXIT TRANSACTION FILE.  LICENSE
000600*          PLATE IS THE ONLY KEY CARRIED - THE ACTIVE TICKET IS
000700*          FOUND BY SEARCHING THE IN-MEMORY TICKET TABLE ON IT.
000800******************************************************************
000900 01  VEHICLE-EXIT-REQUEST.
001000     05  VXR-LICENSE-PLATE           PIC X(20).
001100     05  FILLER                      PIC X(80).

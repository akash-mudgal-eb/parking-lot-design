000100******************************************************************
000200* ADMNREC  -  FLOOR-MANAGEMENT ADMIN TRANSACTION RECORD LAYOUT
000300*
000400*          ONE RECORD PER ADMIN REQUEST READ BY GARADMIN FROM THE
000500*          FLRADM TRANSACTION FILE.  FAR-OP-CODE SELECTS WHICH OF
000600*          THE SIX ADMIN OPERATIONS APPLIES - ADD FLOOR, REMOVE
000700*          FLOOR, ADD SPOT, REMOVE SPOT, MAINTENANCE ON, OR
000800*          MAINTENANCE OFF.  THE REMAINING FIELDS ARE A UNION OF
000900*          WHAT EACH OP NEEDS AND ARE BLANK/ZERO WHEN NOT
001000*          APPLICABLE TO THE OP ON A GIVEN RECORD.
001100******************************************************************
001200 01  FLOOR-ADMIN-REQUEST.
001300     05  FAR-OP-CODE                 PIC X(04).
001400         88  FAR-ADD-FLOOR           VALUE "ADDF".
001500         88  FAR-ADD-SPOT            VALUE "ADDS".
001600         88  FAR-REMOVE-SPOT         VALUE "RMVS".
001700         88  FAR-REMOVE-FLOOR        VALUE "RMVF".
001800         88  FAR-MAINT-ON            VALUE "MTON".
001900         88  FAR-MAINT-OFF           VALUE "MTOF".
002000     05  FAR-FLOOR-NUMBER            PIC 9(04).
002100     05  FAR-SPOT-TYPE               PIC X(10).
002200     05  FAR-SPOT-NUMBER             PIC X(10).
002300     05  FAR-MOTORCYCLE-QTY          PIC 9(02).
002400     05  FAR-COMPACT-QTY             PIC 9(02).
002500     05  FAR-LARGE-QTY               PIC 9(02).
002600     05  FAR-MAINT-REASON            PIC X(60).
002700     05  FILLER                      PIC X(06).

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GAREXIT.
000400 AUTHOR. R MULQUEEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/09/91.
000700 DATE-COMPILED. 07/09/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          VEHICLE-EXIT TRANSACTION PROCESSOR.  READS ONE EXIT
001300*          REQUEST AT A TIME FROM VEHEXIT, FINDS THE PLATE'S
001400*          ACTIVE TICKET, CALLS GARFEE FOR THE FEE/DURATION, MARKS
001500*          THE TICKET PAID, FREES THE SPOT, AND WRITES ONE RESULT
001600*          RECORD TO TRANRSLT PER TRANSACTION.  SAME TABLE-LOAD/
001700*          REWRITE SHAPE AS GARENTRY - TICKET AND SPOT MASTERS ARE
001800*          REWRITTEN WHOLE AT JOB END; VEHICLE MASTER IS LOADED
001900*          READ-ONLY SINCE THIS PROGRAM NEVER CHANGES A VEHICLE
002000*          RECORD, ONLY LOOKS UP ITS VEHICLE-TYPE.
002100*
002200******************************************************************
002300* CHANGE LOG
002400*----------------------------------------------------------------
002500* 07/09/91  RM    ORIGINAL PROGRAM - LOT-3 PILOT PROJECT
002600* 09/16/91  RM    CR00119 - AN EXIT REQUEST FOR A PLATE WITH NO
002700*                 ACTIVE TICKET WAS WRITING A ZERO-FEE RESULT
002800*                 INSTEAD OF HARD-FAILING THE TRANSACTION
002900* 02/26/92  TGD   CR00205 - FREEING A SPOT ONLY FLIPPED THE
003000*                 AVAILABLE-FLAG; SPOT-CURRENT-TICKET WAS LEFT
003100*                 HOLDING THE PAID TICKET NUMBER, WHICH CONFUSED
003200*                 THE FLOOR STATUS REPORT'S OCCUPANCY COUNT
003300* 08/22/98  DGK   Y2K0037 - WS-CURRENT-DATETIME REBUILT AROUND A
003400*                 CCYY-WINDOWED ACCEPT FROM DATE, SAME PATTERN AS
003500*                 GARENTRY AND GARFEE
003600* 07/22/02  MPK   CR00560-FOLLOWUP - GARFEE RETURN-CD 8 (UNKNOWN
003700*                 VEHICLE TYPE) WAS FALLING THROUGH TO A ZERO FEE
003800*                 INSTEAD OF REJECTING THE EXIT TRANSACTION
003900* 04/29/05  MPK   CR00612 - DURATION-MINUTES/FEE-AMOUNT ARE NOW
004000*                 ALWAYS MOVED FROM CALC-FEE-REC, INCLUDING THE
004100*                 FLAT MINIMUM-FEE PATH (MATCHES GARFEE'S OWN
004200*                 CR00612)
004300* 05/09/05  MPK   CR00613 - EXIT COUNTS (READ/ACCEPTED/REJECTED)
004400*                 NOW PRINTED ON SYSOUT AT END OF JOB, MATCHING
004500*                 GARENTRY AND GARINIT
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600         ASSIGN TO UT-S-SYSOUT
005700         ORGANIZATION IS SEQUENTIAL.
005800 
005900     SELECT VEHEXIT-FILE
006000         ASSIGN TO UT-S-VEHEXIT
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS EXCODE.
006400 
006500     SELECT TRANRSLT-FILE
006600         ASSIGN TO UT-S-TRANRSLT
006700         ORGANIZATION IS SEQUENTIAL.
006800 
006900     SELECT VEHMSTR-FILE
007000         ASSIGN TO UT-S-VEHMSTR
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS VMCODE.
007400 
007500     SELECT SPOTMSTR-FILE
007600         ASSIGN TO UT-S-SPOTMSTR
007700         ORGANIZATION IS SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS SMCODE.
008000 
008100     SELECT TIXFILE-FILE
008200         ASSIGN TO UT-S-TIXFILE
008300         ORGANIZATION IS SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS TXCODE.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 120 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC                         PIC X(120).
009600 
009700 FD  VEHEXIT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 100 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS FD-VEHEXIT-REC.
010300 01  FD-VEHEXIT-REC                     PIC X(100).
010400 
010500 FD  TRANRSLT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 163 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FD-TRANRSLT-REC.
011100 01  FD-TRANRSLT-REC                    PIC X(163).
011200 
011300****** READ-ONLY LOOKUP - GAREXIT NEVER REWRITES VEHMSTR, ONLY
011400****** GARENTRY (CR00356) EVER ADDS OR CHANGES A VEHICLE ROW.
011500 FD  VEHMSTR-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 100 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS FD-VEHMSTR-REC.
012100 01  FD-VEHMSTR-REC                     PIC X(100).
012200 
012300 FD  SPOTMSTR-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 100 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS FD-SPOTMSTR-REC.
012900 01  FD-SPOTMSTR-REC                    PIC X(100).
013000 
013100 FD  TIXFILE-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 131 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS FD-TIXFILE-REC.
013700 01  FD-TIXFILE-REC                     PIC X(131).
013800 
013900 WORKING-STORAGE SECTION.
014000 01  FILE-STATUS-CODES.
014100     05  EXCODE                          PIC X(2).
014200         88  EXIT-READ-OK                  VALUE "00".
014300         88  NO-MORE-EXITS                  VALUE "10".
014400     05  VMCODE                          PIC X(2).
014500         88  VEH-READ-OK                    VALUE "00".
014600         88  NO-MORE-VEHICLES               VALUE "10".
014700     05  SMCODE                          PIC X(2).
014800         88  SPOT-READ-OK                   VALUE "00".
014900         88  NO-MORE-SPOTS                  VALUE "10".
015000     05  TXCODE                          PIC X(2).
015100         88  TICKET-READ-OK                 VALUE "00".
015200         88  NO-MORE-TICKETS                VALUE "10".
015300     05  FILLER                          PIC X(02).
015400 
015500 01  MISC-FIELDS.
015600     05  WS-SPOT-COUNT               PIC S9(4) COMP.
015700     05  WS-VEHICLE-COUNT            PIC S9(4) COMP.
015800     05  WS-TICKET-COUNT             PIC S9(4) COMP.
015900     05  WS-EXITS-READ               PIC S9(9) COMP.
016000     05  WS-EXITS-ACCEPTED           PIC S9(9) COMP.
016100     05  WS-EXITS-REJECTED           PIC S9(9) COMP.
016200     05  WS-FOUND-SW                 PIC X(01).
016300         88  WS-FOUND                    VALUE "Y".
016400         88  WS-NOT-FOUND                VALUE "N".
016500     05  WS-REJECT-SW                PIC X(01).
016600         88  WS-REJECTED                 VALUE "Y".
016700         88  WS-NOT-REJECTED             VALUE "N".
016800     05  WS-TICKET-IDX-FOUND         PIC S9(4) COMP.
016900     05  WS-SPOT-IDX-FOUND           PIC S9(4) COMP.
017000     05  WS-VEH-TYPE-FOUND           PIC X(10).
017100     05  FILLER                      PIC X(05).
017200 
017300*----------------------------------------------------------------
017400* Y2K0037 - SAME WINDOWED CENTURY DERIVATION AS GARENTRY/GARFEE.
017500*----------------------------------------------------------------
017600 01  WS-CURRENT-DATETIME.
017700     05  WS-SYS-DATE-YYMMDD          PIC 9(06).
017800     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-YYMMDD.
017900         10  WS-SYS-YY               PIC 9(02).
018000         10  WS-SYS-MM               PIC 9(02).
018100         10  WS-SYS-DD               PIC 9(02).
018200     05  WS-SYS-TIME-HHMMSSHH        PIC 9(08).
018300     05  WS-SYS-TIME-R REDEFINES WS-SYS-TIME-HHMMSSHH.
018400         10  WS-SYS-HH               PIC 9(02).
018500         10  WS-SYS-MN               PIC 9(02).
018600         10  WS-SYS-SS               PIC 9(02).
018700         10  FILLER                  PIC 9(02).
018800     05  WS-CENTURY                  PIC 9(02).
018900     05  WS-CCYYMMDD                 PIC 9(08).
019000     05  WS-CCYYMMDD-R REDEFINES WS-CCYYMMDD.
019100         10  WS-CC                   PIC 9(02).
019200         10  WS-YY-MM-DD             PIC 9(06).
019300     05  WS-HHMMSS                   PIC 9(06).
019400     05  FILLER                      PIC X(05).
019500 
019600 COPY VEHREC.
019700 01  WS-VEHICLE-TABLE.
019800     05  WS-VEHICLE-ROW OCCURS 2000 TIMES INDEXED BY VEH-IDX.
019900         10  WS-VEHICLE-DATA         PIC X(100).
020000 
020100 COPY SPOTREC.
020200 01  WS-SPOT-TABLE.
020300     05  WS-SPOT-ROW OCCURS 500 TIMES INDEXED BY SPOT-IDX.
020400         10  WS-SPOT-DATA            PIC X(100).
020500 
020600 COPY TIXREC.
020700 01  WS-TICKET-TABLE.
020800     05  WS-TICKET-ROW OCCURS 2000 TIMES INDEXED BY TIX-IDX.
020900         10  WS-TICKET-DATA          PIC X(131).
021000 
021100 COPY EXITREC.
021200 COPY TRANRSLT.
021300 
021400*----------------------------------------------------------------
021500* CALC-FEE-REC/RETURN-CD MUST MATCH GARFEE'S LINKAGE SECTION
021600* LAYOUT FIELD FOR FIELD - THIS IS THE CALLER'S COPY OF THE SAME
021700* PARAMETER AREA, PASSED BY REFERENCE ON THE CALL STATEMENT.
021800*----------------------------------------------------------------
021900 01  CALC-FEE-REC.
022000     05  CF-VEHICLE-TYPE             PIC X(10).
022100     05  CF-ENTRY-TIMESTAMP          PIC 9(14).
022200     05  CF-ENTRY-TS-PARTS REDEFINES CF-ENTRY-TIMESTAMP.
022300         10  CF-ENTRY-CCYY           PIC 9(04).
022400         10  CF-ENTRY-MM             PIC 9(02).
022500         10  CF-ENTRY-DD             PIC 9(02).
022600         10  CF-ENTRY-HH             PIC 9(02).
022700         10  CF-ENTRY-MN             PIC 9(02).
022800         10  CF-ENTRY-SS             PIC 9(02).
022900     05  CF-EXIT-TIMESTAMP           PIC 9(14).
023000     05  CF-EXIT-TS-PARTS REDEFINES CF-EXIT-TIMESTAMP.
023100         10  CF-EXIT-CCYY            PIC 9(04).
023200         10  CF-EXIT-MM              PIC 9(02).
023300         10  CF-EXIT-DD              PIC 9(02).
023400         10  CF-EXIT-HH              PIC 9(02).
023500         10  CF-EXIT-MN              PIC 9(02).
023600         10  CF-EXIT-SS              PIC 9(02).
023700     05  CF-DURATION-MINUTES         PIC S9(9).
023800     05  CF-FEE-AMOUNT               PIC S9(8)V99.
023900     05  FILLER                      PIC X(05).
024000 
024100 01  GARFEE-RETURN-CD                PIC S9(4) COMP.
024200     88  FEE-CALC-OK                 VALUE 0.
024300     88  FEE-EXIT-BEFORE-ENTRY       VALUE 4.
024400     88  FEE-UNKNOWN-VEHICLE-TYPE    VALUE 8.
024500 
024600 COPY ABENDREC.
024700 
024800 PROCEDURE DIVISION.
024900 0000-MAINLINE.
025000     MOVE "0000-MAINLINE" TO PARA-NAME.
025100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025200     PERFORM 810-LOAD-VEHICLES THRU 810-EXIT
025300         UNTIL NO-MORE-VEHICLES.
025400     PERFORM 820-LOAD-SPOTS THRU 820-EXIT
025500         UNTIL NO-MORE-SPOTS.
025600     PERFORM 830-LOAD-TICKETS THRU 830-EXIT
025700         UNTIL NO-MORE-TICKETS.
025800 
025900     PERFORM 900-READ-VEHEXIT THRU 900-EXIT.
026000     PERFORM 100-MAINLINE THRU 100-EXIT
026100         UNTIL NO-MORE-EXITS.
026200 
026300     PERFORM 950-REWRITE-SPOTS THRU 950-EXIT.
026400     PERFORM 960-REWRITE-TICKETS THRU 960-EXIT.
026500 
026600     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
026700     DISPLAY "******** NORMAL END OF JOB GAREXIT ********".
026800     MOVE ZERO TO RETURN-CODE.
026900     GOBACK.
027000 
027100 100-MAINLINE.
027200     MOVE "100-MAINLINE" TO PARA-NAME.
027300     ADD 1 TO WS-EXITS-READ.
027400     PERFORM 405-BUILD-CURRENT-TIMESTAMP THRU 405-EXIT.
027500     PERFORM 150-PROCESS-EXIT THRU 150-EXIT.
027600     PERFORM 900-READ-VEHEXIT THRU 900-EXIT.
027700 100-EXIT.
027800     EXIT.
027900 
028000*----------------------------------------------------------------
028100* ONE EXIT TRANSACTION - CHAINED VIA WS-REJECT-SW, SAME PATTERN
028200* AS GARENTRY'S 150-PROCESS-ENTRY.
028300*----------------------------------------------------------------
028400 150-PROCESS-EXIT.
028500     MOVE "150-PROCESS-EXIT" TO PARA-NAME.
028600     MOVE SPACES TO TRANSACTION-RESULT.
028700     SET TR-FAILURE TO TRUE.
028800     SET WS-NOT-REJECTED TO TRUE.
028900 
029000     PERFORM 200-FIND-ACTIVE-TICKET THRU 200-EXIT.
029100     IF WS-NOT-REJECTED
029200         PERFORM 250-FIND-VEHICLE-TYPE THRU 250-EXIT.
029300     IF WS-NOT-REJECTED
029400         PERFORM 300-CALC-FEE THRU 300-EXIT.
029500     IF WS-NOT-REJECTED
029600         PERFORM 400-APPLY-EXIT THRU 400-EXIT
029700         ADD 1 TO WS-EXITS-ACCEPTED
029800     ELSE
029900         ADD 1 TO WS-EXITS-REJECTED.
030000 
030100     PERFORM 700-WRITE-RESULT THRU 700-EXIT.
030200 150-EXIT.
030300     EXIT.
030400 
030500*----------------------------------------------------------------
030600* CR00119 - AN EXIT FOR A PLATE WITH NO ACTIVE TICKET MUST HARD-
030700* FAIL, NOT WRITE A ZERO-FEE RESULT.
030800*----------------------------------------------------------------
030900 200-FIND-ACTIVE-TICKET.
031000     MOVE "200-FIND-ACTIVE-TICKET" TO PARA-NAME.
031100     SET WS-NOT-FOUND TO TRUE.
031200     PERFORM 210-SCAN-ONE-TICKET THRU 210-EXIT
031300         VARYING TIX-IDX FROM 1 BY 1
031400         UNTIL TIX-IDX > WS-TICKET-COUNT OR WS-FOUND.
031500     IF WS-NOT-FOUND
031600         SET WS-REJECTED TO TRUE
031700         MOVE "EXIT REJECTED - NO ACTIVE TICKET FOR THIS PLATE"
031800              TO TR-MESSAGE.
031900 200-EXIT.
032000     EXIT.
032100 
032200 210-SCAN-ONE-TICKET.
032300     MOVE WS-TICKET-DATA (TIX-IDX) TO PARKING-TICKET-REC.
032400     IF TICKET-LICENSE-PLATE = VXR-LICENSE-PLATE
032500         AND TICKET-ACTIVE
032600         SET WS-FOUND TO TRUE
032700         SET WS-TICKET-IDX-FOUND TO TIX-IDX.
032800 210-EXIT.
032900     EXIT.
033000 
033100*----------------------------------------------------------------
033200* SHOULD NEVER MISS - GARENTRY ALWAYS ADDS THE VEHICLE ROW BEFORE
033300* ISSUING A TICKET (CR00356) - GUARDED ANYWAY.
033400*----------------------------------------------------------------
033500 250-FIND-VEHICLE-TYPE.
033600     MOVE "250-FIND-VEHICLE-TYPE" TO PARA-NAME.
033700     SET WS-NOT-FOUND TO TRUE.
033800     PERFORM 260-SCAN-ONE-VEHICLE THRU 260-EXIT
033900         VARYING VEH-IDX FROM 1 BY 1
034000         UNTIL VEH-IDX > WS-VEHICLE-COUNT OR WS-FOUND.
034100     IF WS-NOT-FOUND
034200         SET WS-REJECTED TO TRUE
034300         MOVE "EXIT REJECTED - VEHICLE NOT ON FILE FOR PLATE"
034400              TO TR-MESSAGE.
034500 250-EXIT.
034600     EXIT.
034700 
034800 260-SCAN-ONE-VEHICLE.
034900     MOVE WS-VEHICLE-DATA (VEH-IDX) TO VEHICLE-MASTER-REC.
035000     IF VEH-LICENSE-PLATE = VXR-LICENSE-PLATE
035100         SET WS-FOUND TO TRUE
035200         MOVE VEH-VEHICLE-TYPE TO WS-VEH-TYPE-FOUND.
035300 260-EXIT.
035400     EXIT.
035500 
035600*----------------------------------------------------------------
035700* CR00560-FOLLOWUP - RETURN-CD 8 (UNKNOWN VEHICLE TYPE) FROM
035800* GARFEE IS TREATED AS A HARD REJECT, NOT A ZERO FEE.
035900*----------------------------------------------------------------
036000 300-CALC-FEE.
036100     MOVE "300-CALC-FEE" TO PARA-NAME.
036200     MOVE WS-VEH-TYPE-FOUND TO CF-VEHICLE-TYPE.
036300     MOVE WS-TICKET-DATA (WS-TICKET-IDX-FOUND)
036400         TO PARKING-TICKET-REC.
036500     MOVE TICKET-ENTRY-COMBINED TO CF-ENTRY-TIMESTAMP.
036600     MOVE WS-CCYYMMDD (1:4) TO CF-EXIT-CCYY.
036700     MOVE WS-CCYYMMDD (5:2) TO CF-EXIT-MM.
036800     MOVE WS-CCYYMMDD (7:2) TO CF-EXIT-DD.
036900     MOVE WS-HHMMSS (1:2) TO CF-EXIT-HH.
037000     MOVE WS-HHMMSS (3:2) TO CF-EXIT-MN.
037100     MOVE WS-HHMMSS (5:2) TO CF-EXIT-SS.
037200 
037300     CALL "GARFEE" USING CALC-FEE-REC, GARFEE-RETURN-CD.
037400 
037500     IF NOT FEE-CALC-OK
037600         SET WS-REJECTED TO TRUE
037700         MOVE "EXIT REJECTED - FEE CALCULATION ERROR"
037800              TO TR-MESSAGE.
037900 300-EXIT.
038000     EXIT.
038100 
038200*----------------------------------------------------------------
038300* CR00205 - FREEING THE SPOT MUST CLEAR SPOT-CURRENT-TICKET TOO,
038400* NOT JUST FLIP THE AVAILABLE-FLAG.
038500*----------------------------------------------------------------
038600 400-APPLY-EXIT.
038700     MOVE "400-APPLY-EXIT" TO PARA-NAME.
038800     MOVE WS-TICKET-DATA (WS-TICKET-IDX-FOUND)
038900         TO PARKING-TICKET-REC.
039000     SET TICKET-PAID TO TRUE.
039100     MOVE WS-CCYYMMDD TO TICKET-EXIT-DATE.
039200     MOVE WS-HHMMSS TO TICKET-EXIT-HMS.
039300     MOVE CF-FEE-AMOUNT TO TICKET-FEE-AMOUNT.
039400     MOVE WS-CCYYMMDD TO TICKET-PAYMENT-DATE.
039500     MOVE WS-HHMMSS TO TICKET-PAYMENT-HMS.
039600     MOVE PARKING-TICKET-REC
039700         TO WS-TICKET-DATA (WS-TICKET-IDX-FOUND).
039800 
039900     PERFORM 450-FREE-SPOT THRU 450-EXIT.
040000 
040100     SET TR-SUCCESS TO TRUE.
040200     MOVE "EXIT ACCEPTED" TO TR-MESSAGE.
040300     MOVE TICKET-NUMBER TO TR-TICKET-NUMBER.
040400     MOVE TICKET-SPOT-NUMBER TO TR-SPOT-NUMBER.
040500     MOVE TICKET-ENTRY-DATE TO TR-ENTRY-DATE.
040600     MOVE TICKET-ENTRY-HMS TO TR-ENTRY-HMS.
040700     MOVE WS-CCYYMMDD TO TR-EXIT-DATE.
040800     MOVE WS-HHMMSS TO TR-EXIT-HMS.
040900     MOVE CF-FEE-AMOUNT TO TR-FEE-AMOUNT.
041000     MOVE CF-DURATION-MINUTES TO TR-DURATION-MINUTES.
041100 400-EXIT.
041200     EXIT.
041300 
041400 450-FREE-SPOT.
041500     MOVE "450-FREE-SPOT" TO PARA-NAME.
041600     SET WS-NOT-FOUND TO TRUE.
041700     PERFORM 460-SCAN-ONE-SPOT THRU 460-EXIT
041800         VARYING SPOT-IDX FROM 1 BY 1
041900         UNTIL SPOT-IDX > WS-SPOT-COUNT OR WS-FOUND.
042000     IF WS-FOUND
042100         MOVE WS-SPOT-DATA (WS-SPOT-IDX-FOUND) TO PARKING-SPOT-REC
042200         SET SPOT-IS-AVAILABLE TO TRUE
042300         MOVE SPACES TO SPOT-CURRENT-TICKET
042400         MOVE PARKING-SPOT-REC
042500             TO WS-SPOT-DATA (WS-SPOT-IDX-FOUND).
042600 450-EXIT.
042700     EXIT.
042800 
042900 460-SCAN-ONE-SPOT.
043000     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
043100     IF SPOT-NUMBER = TICKET-SPOT-NUMBER
043200         SET WS-FOUND TO TRUE
043300         SET WS-SPOT-IDX-FOUND TO SPOT-IDX.
043400 460-EXIT.
043500     EXIT.
043600 
043700*----------------------------------------------------------------
043800* Y2K0037 - WINDOWED CENTURY DERIVATION, SAME BREAKPOINT (50) AS
043900* GARENTRY AND GARFEE.
044000*----------------------------------------------------------------
044100 405-BUILD-CURRENT-TIMESTAMP.
044200     MOVE "405-BUILD-CURRENT-TIMESTAMP" TO PARA-NAME.
044300     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
044400     ACCEPT WS-SYS-TIME-HHMMSSHH FROM TIME.
044500     IF WS-SYS-YY < 50
044600         MOVE 20 TO WS-CENTURY
044700     ELSE
044800         MOVE 19 TO WS-CENTURY.
044900     MOVE WS-CENTURY TO WS-CC.
045000     MOVE WS-SYS-DATE-YYMMDD TO WS-YY-MM-DD.
045100     MOVE WS-SYS-HH TO WS-HHMMSS (1:2).
045200     MOVE WS-SYS-MN TO WS-HHMMSS (3:2).
045300     MOVE WS-SYS-SS TO WS-HHMMSS (5:2).
045400 405-EXIT.
045500     EXIT.
045600 
045700 700-WRITE-RESULT.
045800     MOVE "700-WRITE-RESULT" TO PARA-NAME.
045900     WRITE FD-TRANRSLT-REC FROM TRANSACTION-RESULT.
046000 700-EXIT.
046100     EXIT.
046200 
046300 800-OPEN-FILES.
046400     MOVE "800-OPEN-FILES" TO PARA-NAME.
046500     MOVE ZERO TO WS-SPOT-COUNT, WS-VEHICLE-COUNT,
046600                  WS-TICKET-COUNT, WS-EXITS-READ,
046700                  WS-EXITS-ACCEPTED, WS-EXITS-REJECTED.
046800     OPEN OUTPUT SYSOUT.
046900     OPEN INPUT VEHEXIT-FILE.
047000     OPEN OUTPUT TRANRSLT-FILE.
047100     OPEN INPUT VEHMSTR-FILE.
047200     OPEN INPUT SPOTMSTR-FILE.
047300     OPEN INPUT TIXFILE-FILE.
047400 800-EXIT.
047500     EXIT.
047600 
047700 810-LOAD-VEHICLES.
047800     READ VEHMSTR-FILE INTO VEHICLE-MASTER-REC
047900         AT END
048000             SET NO-MORE-VEHICLES TO TRUE
048100         NOT AT END
048200             ADD 1 TO WS-VEHICLE-COUNT
048300             SET VEH-IDX TO WS-VEHICLE-COUNT
048400             MOVE VEHICLE-MASTER-REC TO WS-VEHICLE-DATA (VEH-IDX)
048500     END-READ.
048600 810-EXIT.
048700     EXIT.
048800 
048900 820-LOAD-SPOTS.
049000     READ SPOTMSTR-FILE INTO PARKING-SPOT-REC
049100         AT END
049200             SET NO-MORE-SPOTS TO TRUE
049300         NOT AT END
049400             ADD 1 TO WS-SPOT-COUNT
049500             SET SPOT-IDX TO WS-SPOT-COUNT
049600             MOVE PARKING-SPOT-REC TO WS-SPOT-DATA (SPOT-IDX)
049700     END-READ.
049800 820-EXIT.
049900     EXIT.
050000 
050100 830-LOAD-TICKETS.
050200     READ TIXFILE-FILE INTO PARKING-TICKET-REC
050300         AT END
050400             SET NO-MORE-TICKETS TO TRUE
050500         NOT AT END
050600             ADD 1 TO WS-TICKET-COUNT
050700             SET TIX-IDX TO WS-TICKET-COUNT
050800             MOVE PARKING-TICKET-REC TO WS-TICKET-DATA (TIX-IDX)
050900     END-READ.
051000 830-EXIT.
051100     EXIT.
051200 
051300 900-READ-VEHEXIT.
051400     MOVE "900-READ-VEHEXIT" TO PARA-NAME.
051500     READ VEHEXIT-FILE INTO VEHICLE-EXIT-REQUEST
051600         AT END
051700             SET NO-MORE-EXITS TO TRUE
051800     END-READ.
051900 900-EXIT.
052000     EXIT.
052100 
052200 950-REWRITE-SPOTS.
052300     MOVE "950-REWRITE-SPOTS" TO PARA-NAME.
052400     CLOSE SPOTMSTR-FILE.
052500     OPEN OUTPUT SPOTMSTR-FILE.
052600     PERFORM 955-WRITE-ONE-SPOT THRU 955-EXIT
052700         VARYING SPOT-IDX FROM 1 BY 1
052800         UNTIL SPOT-IDX > WS-SPOT-COUNT.
052900     CLOSE SPOTMSTR-FILE.
053000 950-EXIT.
053100     EXIT.
053200 
053300 955-WRITE-ONE-SPOT.
053400     MOVE WS-SPOT-DATA (SPOT-IDX) TO PARKING-SPOT-REC.
053500     WRITE FD-SPOTMSTR-REC FROM PARKING-SPOT-REC.
053600 955-EXIT.
053700     EXIT.
053800 
053900 960-REWRITE-TICKETS.
054000     MOVE "960-REWRITE-TICKETS" TO PARA-NAME.
054100     CLOSE TIXFILE-FILE.
054200     OPEN OUTPUT TIXFILE-FILE.
054300     PERFORM 965-WRITE-ONE-TICKET THRU 965-EXIT
054400         VARYING TIX-IDX FROM 1 BY 1
054500         UNTIL TIX-IDX > WS-TICKET-COUNT.
054600     CLOSE TIXFILE-FILE.
054700 960-EXIT.
054800     EXIT.
054900 
055000 965-WRITE-ONE-TICKET.
055100     MOVE WS-TICKET-DATA (TIX-IDX) TO PARKING-TICKET-REC.
055200     WRITE FD-TIXFILE-REC FROM PARKING-TICKET-REC.
055300 965-EXIT.
055400     EXIT.
055500 
055600 9900-CLOSE-FILES.
055700     MOVE "9900-CLOSE-FILES" TO PARA-NAME.
055800     CLOSE VEHEXIT-FILE, TRANRSLT-FILE, VEHMSTR-FILE.
055900     DISPLAY "** VEHICLE-EXIT TRANSACTIONS READ **".
056000     DISPLAY WS-EXITS-READ.
056100     DISPLAY "** EXITS ACCEPTED **".
056200     DISPLAY WS-EXITS-ACCEPTED.
056300     DISPLAY "** EXITS REJECTED **".
056400     DISPLAY WS-EXITS-REJECTED.
056500     MOVE SPACES TO SYSOUT-REC.
056600     STRING "EXITS READ/ACCEPTED/REJECTED - SEE JOB LOG"
056700         DELIMITED BY SIZE INTO SYSOUT-REC.
056800     WRITE SYSOUT-REC.
056900     CLOSE SYSOUT.
057000 9900-EXIT.
057100     EXIT.
057200 
057300 1000-ABEND-RTN.
057400     MOVE "GAREXIT VEHICLE-EXIT ABEND" TO ABEND-REASON.
057500     WRITE SYSOUT-REC FROM ABEND-REC.
057600     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
057700     DISPLAY "*** ABNORMAL END OF JOB - GAREXIT ***" UPON CONSOLE.
057800     MOVE 16 TO RETURN-CODE.
057900     GOBACK.

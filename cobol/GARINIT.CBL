000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GARINIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/91.
000700 DATE-COMPILED. 06/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          GARAGE SEED/BATCH-LOAD JOB.  RUN ONCE, AHEAD OF THE
001300*          FIRST DAY'S TRANSACTIONS, AGAINST AN EMPTY SPOT MASTER.
001400*          IF THE SPOT MASTER ALREADY HAS RECORDS ON IT THIS JOB
001500*          IS A NO-OP (SO IT'S SAFE TO LEAVE IN THE NIGHTLY JCL
001600*          STREAM PERMANENTLY - IT ONLY EVER FIRES ONCE).  BUILDS
001700*          THE 3-FLOOR / 3-SPOT-TYPE LOT LAYOUT FOR LOT-3.
001800*
001900******************************************************************
002000* CHANGE LOG
002100*----------------------------------------------------------------
002200* 06/14/91  JS    ORIGINAL PROGRAM - LOT-3 PILOT PROJECT
002300* 09/02/91  RM    CR00116 - SPOT SEQUENCE WAS RESETTING TO 1 AT
002400*                 THE START OF EACH SPOT-TYPE GROUP; CUSTOMER
002500*                 WANTS ONE CONTINUOUS NUMBER PER FLOOR
002600* 02/19/92  TGD   CR00203 - IDEMPOTENCY CHECK ADDED SO A RERUN
002700*                 AGAINST A LOADED MASTER DOES NOT DOUBLE THE LOT
002800* 08/22/98  DGK   Y2K0037 - NO DATE FIELDS TOUCHED BY THIS
002900*                 ROUTINE, REVIEWED AND SIGNED OFF UNDER THE
003000*                 Y2K PROGRAM
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100         ASSIGN TO UT-S-SYSOUT
004200         ORGANIZATION IS SEQUENTIAL.
004300 
004400     SELECT SPOTMSTR-FILE
004500         ASSIGN TO UT-S-SPOTMSTR
004600         ORGANIZATION IS SEQUENTIAL
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS SFCODE.
004900 
005000     SELECT FLRMSTR-FILE
005100         ASSIGN TO UT-S-FLRMSTR
005200         ORGANIZATION IS SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS FFCODE.
005500 
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 120 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC                         PIC X(120).
006500 
006600****** SECOND VIEW OF THE SYSOUT AREA - USED ONLY TO FORMAT THE
006700****** END-OF-JOB COUNTS LINE (9900-CLOSE-FILES) SO THE COUNTS
006800****** LAND ON THE PRINTED REPORT, NOT JUST THE JOB LOG.
006900 01  SYSOUT-SUMMARY-LINE REDEFINES SYSOUT-REC.
007000     05  SSL-LABEL                      PIC X(30).
007100     05  SSL-VALUE                      PIC ZZZZ9.
007200     05  FILLER                         PIC X(85).
007300 
007400****** SPOT MASTER - REBUILT WHOLE EVERY RUN THAT ACTUALLY LOADS
007500****** (I.E. THE FIRST RUN AGAINST AN EMPTY MASTER).  READ ONCE
007600****** UP FRONT TO CHECK THE RECORD COUNT (CR00203), THEN CLOSED
007700****** AND REOPENED FOR OUTPUT IF THE COUNT WAS ZERO.
007800 FD  SPOTMSTR-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 100 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS FD-SPOTMSTR-REC.
008400 01  FD-SPOTMSTR-REC                    PIC X(100).
008500 
008600 FD  FLRMSTR-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 100 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS FD-FLRMSTR-REC.
009200 01  FD-FLRMSTR-REC                     PIC X(100).
009300 
009400 WORKING-STORAGE SECTION.
009500 01  FILE-STATUS-CODES.
009600     05  SFCODE                          PIC X(2).
009700         88  SPOT-READ-OK                VALUE "00".
009800         88  NO-MORE-SPOTS               VALUE "10".
009900     05  FFCODE                          PIC X(2).
010000         88  FLOOR-READ-OK                VALUE "00".
010100         88  NO-MORE-FLOORS               VALUE "10".
010200 
010300****** FLOOR LAYOUT TABLE - COUNTS PER FLOOR PER SPEC, FIXED AT
010400****** THREE FLOORS FOR THE LOT-3 PILOT.  IF A FOURTH FLOOR EVER
010500****** GETS BUILT THIS TABLE GROWS, NOT THE PROCEDURE DIVISION.
010600 01  FLOOR-LAYOUT-TABLE.
010700     05  FILLER                          PIC 9(04) VALUE 0001.
010800     05  FILLER                          PIC 9(02) VALUE 10.
010900     05  FILLER                          PIC 9(02) VALUE 08.
011000     05  FILLER                          PIC 9(02) VALUE 02.
011100     05  FILLER                          PIC 9(04) VALUE 0002.
011200     05  FILLER                          PIC 9(02) VALUE 08.
011300     05  FILLER                          PIC 9(02) VALUE 10.
011400     05  FILLER                          PIC 9(02) VALUE 02.
011500     05  FILLER                          PIC 9(04) VALUE 0003.
011600     05  FILLER                          PIC 9(02) VALUE 05.
011700     05  FILLER                          PIC 9(02) VALUE 10.
011800     05  FILLER                          PIC 9(02) VALUE 05.
011900 01  FLOOR-LAYOUT-TABLE-R REDEFINES FLOOR-LAYOUT-TABLE.
012000     05  FLOOR-LAYOUT-ROW OCCURS 3 TIMES INDEXED BY FLR-IDX.
012100         10  FLT-FLOOR-NUMBER            PIC 9(04).
012200         10  FLT-MOTORCYCLE-QTY          PIC 9(02).
012300         10  FLT-COMPACT-QTY             PIC 9(02).
012400         10  FLT-LARGE-QTY               PIC 9(02).
012500 
012600 01  MISC-FIELDS.
012700     05  WS-RECORD-COUNT                 PIC S9(9) COMP.
012800     05  WS-RUNNING-SEQ                  PIC S9(4) COMP.
012900     05  WS-SPOTS-WRITTEN                PIC S9(9) COMP.
013000     05  WS-FLOORS-WRITTEN               PIC S9(9) COMP.
013100     05  WS-TYPE-IDX                     PIC S9(4) COMP.
013200     05  WS-COUNT-THIS-TYPE              PIC S9(4) COMP.
013300     05  WS-COUNT-SUB                    PIC S9(4) COMP.
013400     05  WS-SEQ-DISPLAY                  PIC 9(02).
013500     05  WS-FLOOR-DISPLAY                 PIC ZZZ9.
013600     05  WS-FLOOR-LEAD-SPACES             PIC S9(4) COMP.
013700     05  WS-FLOOR-DISPLAY-LEN             PIC S9(4) COMP.
013800     05  FILLER                          PIC X(05).
013900 
014000 01  WS-TYPE-LETTER-TABLE.
014100     05  FILLER               PIC X(10) VALUE "MOTORCYCLE".
014200     05  FILLER               PIC X(01) VALUE "M".
014300     05  FILLER               PIC X(10) VALUE "COMPACT".
014400     05  FILLER               PIC X(01) VALUE "C".
014500     05  FILLER               PIC X(10) VALUE "LARGE".
014600     05  FILLER               PIC X(01) VALUE "L".
014700 01  WS-TYPE-LETTER-TABLE-R REDEFINES WS-TYPE-LETTER-TABLE.
014800     05  WS-TYPE-LETTER-ROW OCCURS 3 TIMES INDEXED BY TYPE-IDX.
014900         10  WS-TYPE-NAME                PIC X(10).
015000         10  WS-TYPE-LETTER              PIC X(01).
015100 
015200 COPY SPOTREC.
015300 01  WS-SPOT-TABLE.
015400     05  WS-SPOT-ROW OCCURS 100 TIMES INDEXED BY SPOT-IDX.
015500         10  WS-SPOT-DATA                PIC X(100).
015600 
015700 COPY FLRREC.
015800 
015900 COPY ABENDREC.
016000 
016100 PROCEDURE DIVISION.
016200 0000-MAINLINE.
016300     PERFORM 1000-HOUSEKEEPING THRU 1000-EXIT.
016400     IF WS-RECORD-COUNT = ZERO
016500         PERFORM 1500-OPEN-MASTERS THRU 1500-EXIT
016600         PERFORM 2000-BUILD-FLOORS THRU 2000-EXIT
016700             VARYING FLR-IDX FROM 1 BY 1
016800             UNTIL FLR-IDX > 3
016900         PERFORM 9000-REWRITE-MASTERS THRU 9000-EXIT
017000         CLOSE SPOTMSTR-FILE, FLRMSTR-FILE
017100     ELSE
017200         DISPLAY "GARINIT - SPOT MASTER NOT EMPTY, SEED SKIPPED".
017300 
017400     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
017500     DISPLAY "******** NORMAL END OF JOB GARINIT ********".
017600     MOVE ZERO TO RETURN-CODE.
017700     GOBACK.
017800 
017900 1000-HOUSEKEEPING.
018000     MOVE "1000-HOUSEKEEPING" TO PARA-NAME.
018100     MOVE ZERO TO WS-RECORD-COUNT, WS-RUNNING-SEQ,
018200                  WS-SPOTS-WRITTEN, WS-FLOORS-WRITTEN.
018300     SET SPOT-IDX TO 1.
018400 
018500     OPEN INPUT SPOTMSTR-FILE.
018600     OPEN OUTPUT SYSOUT.
018700 
018800*----------------------------------------------------------------
018900* COUNT WHAT IS ALREADY ON THE MASTER (CR00203) - IF THIS COMES
019000* OUT NON-ZERO THE JOB WRITES NOTHING AND ENDS CLEAN.
019100*----------------------------------------------------------------
019200     PERFORM 1050-COUNT-ONE-SPOT THRU 1050-EXIT
019300         UNTIL NO-MORE-SPOTS.
019400 
019500     CLOSE SPOTMSTR-FILE.
019600 1000-EXIT.
019700     EXIT.
019800 
019900 1050-COUNT-ONE-SPOT.
020000     MOVE "1050-COUNT-ONE-SPOT" TO PARA-NAME.
020100     READ SPOTMSTR-FILE
020200         AT END
020300             SET NO-MORE-SPOTS TO TRUE
020400         NOT AT END
020500             ADD 1 TO WS-RECORD-COUNT
020600     END-READ.
020700 1050-EXIT.
020800     EXIT.
020900 
021000 1500-OPEN-MASTERS.
021100     MOVE "1500-OPEN-MASTERS" TO PARA-NAME.
021200     OPEN OUTPUT SPOTMSTR-FILE.
021300     OPEN OUTPUT FLRMSTR-FILE.
021400 1500-EXIT.
021500     EXIT.
021600 
021700*----------------------------------------------------------------
021800* ONE PASS PER FLOOR - LOAD THE FLOOR ROW, THEN GENERATE ITS
021900* THREE SPOT-TYPE BLOCKS IN ORDER (CR00116 - SEQUENCE RUNS
022000* CONTINUOUSLY ACROSS THE THREE BLOCKS, NOT RESET PER BLOCK).
022100*----------------------------------------------------------------
022200 2000-BUILD-FLOORS.
022300     MOVE "2000-BUILD-FLOORS" TO PARA-NAME.
022400     MOVE ZERO TO WS-RUNNING-SEQ.
022500     MOVE FLT-FLOOR-NUMBER (FLR-IDX) TO FLOOR-NUMBER.
022600 
022700*----------------------------------------------------------------
022800* FLOOR-NUMBER IS CARRIED ZERO-FILLED (PIC 9(04)) BUT THE FLOOR
022900* NAME AND THE SPOT-NUMBER SUFFIX BOTH WANT IT PLAIN - EDIT IT
023000* DOWN TO A ZERO-SUPPRESSED DISPLAY FIELD AND TRIM THE LEADING
023100* BLANKS OFF WITH REFERENCE MODIFICATION, ONCE PER FLOOR.
023200*----------------------------------------------------------------
023300     MOVE FLT-FLOOR-NUMBER (FLR-IDX) TO WS-FLOOR-DISPLAY.
023400     MOVE ZERO TO WS-FLOOR-LEAD-SPACES.
023500     INSPECT WS-FLOOR-DISPLAY
023600         TALLYING WS-FLOOR-LEAD-SPACES FOR LEADING SPACES.
023700     COMPUTE WS-FLOOR-DISPLAY-LEN = 4 - WS-FLOOR-LEAD-SPACES.
023800 
023900     MOVE SPACES TO FLOOR-NAME.
024000     STRING "FLOOR " DELIMITED BY SIZE
024100            WS-FLOOR-DISPLAY (WS-FLOOR-LEAD-SPACES + 1 :
024200                               WS-FLOOR-DISPLAY-LEN)
024300                                       DELIMITED BY SIZE
024400            INTO FLOOR-NAME.
024500     SET FLOOR-NOT-UNDER-MAINT TO TRUE.
024600     MOVE SPACES TO FLOOR-MAINT-REASON.
024700     ADD 1 TO WS-FLOORS-WRITTEN.
024800     WRITE FD-FLRMSTR-REC FROM FLOOR-MASTER-REC.
024900 
025000     PERFORM 2100-BUILD-ONE-BLOCK THRU 2100-EXIT
025100         VARYING WS-TYPE-IDX FROM 1 BY 1
025200         UNTIL WS-TYPE-IDX > 3.
025300 2000-EXIT.
025400     EXIT.
025500 
025600 2100-BUILD-ONE-BLOCK.
025700     MOVE "2100-BUILD-ONE-BLOCK" TO PARA-NAME.
025800     SET TYPE-IDX TO WS-TYPE-IDX.
025900     EVALUATE WS-TYPE-IDX
026000         WHEN 1
026100             MOVE FLT-MOTORCYCLE-QTY (FLR-IDX)
026200                 TO WS-COUNT-THIS-TYPE
026300         WHEN 2
026400             MOVE FLT-COMPACT-QTY (FLR-IDX) TO WS-COUNT-THIS-TYPE
026500         WHEN 3
026600             MOVE FLT-LARGE-QTY (FLR-IDX) TO WS-COUNT-THIS-TYPE
026700     END-EVALUATE.
026800 
026900     PERFORM 2150-BUMP-AND-WRITE THRU 2150-EXIT
027000         VARYING WS-COUNT-SUB FROM 1 BY 1
027100         UNTIL WS-COUNT-SUB > WS-COUNT-THIS-TYPE.
027200 2100-EXIT.
027300     EXIT.
027400 
027500 2150-BUMP-AND-WRITE.
027600     MOVE "2150-BUMP-AND-WRITE" TO PARA-NAME.
027700     ADD 1 TO WS-RUNNING-SEQ.
027800     PERFORM 2200-WRITE-ONE-SPOT THRU 2200-EXIT.
027900 2150-EXIT.
028000     EXIT.
028100 
028200 2200-WRITE-ONE-SPOT.
028300     MOVE "2200-WRITE-ONE-SPOT" TO PARA-NAME.
028400     MOVE WS-RUNNING-SEQ TO WS-SEQ-DISPLAY.
028500     MOVE SPACES TO SPOT-NUMBER.
028600     STRING WS-FLOOR-DISPLAY (WS-FLOOR-LEAD-SPACES + 1 :
028700                               WS-FLOOR-DISPLAY-LEN)
028800                                       DELIMITED BY SIZE
028900            "-"                        DELIMITED BY SIZE
029000            WS-TYPE-LETTER (TYPE-IDX)  DELIMITED BY SIZE
029100            "-"                        DELIMITED BY SIZE
029200            WS-SEQ-DISPLAY             DELIMITED BY SIZE
029300            INTO SPOT-NUMBER.
029400 
029500     MOVE FLT-FLOOR-NUMBER (FLR-IDX) TO SPOT-FLOOR-NUMBER.
029600     MOVE WS-TYPE-NAME (TYPE-IDX) TO SPOT-TYPE.
029700     SET SPOT-IS-AVAILABLE TO TRUE.
029800     MOVE SPACES TO SPOT-CURRENT-TICKET.
029900     MOVE SPACES TO FILLER OF PARKING-SPOT-REC.
030000 
030100     ADD 1 TO WS-SPOTS-WRITTEN.
030200     WRITE FD-SPOTMSTR-REC FROM PARKING-SPOT-REC.
030300 2200-EXIT.
030400     EXIT.
030500 
030600 9000-REWRITE-MASTERS.
030700     MOVE "9000-REWRITE-MASTERS" TO PARA-NAME.
030800*----------------------------------------------------------------
030900* THE FLOOR/SPOT RECORDS WERE WRITTEN DIRECTLY TO THE OUTPUT
031000* DECKS AS THEY WERE BUILT (SEE 2000/2200) - THIS PARAGRAPH IS
031100* WHERE A FUTURE RELOAD-FROM-TABLE PASS WOULD GO IF THE JOB EVER
031200* NEEDS TO REBUILD A PARTIAL LOT.  NOTHING FURTHER TO DO TODAY.
031300*----------------------------------------------------------------
031400     CONTINUE.
031500 9000-EXIT.
031600     EXIT.
031700 
031800 9900-CLOSE-FILES.
031900     MOVE "9900-CLOSE-FILES" TO PARA-NAME.
032000     MOVE SPACES TO SYSOUT-SUMMARY-LINE.
032100     MOVE "FLOORS WRITTEN"    TO SSL-LABEL.
032200     MOVE WS-FLOORS-WRITTEN   TO SSL-VALUE.
032300     WRITE SYSOUT-REC.
032400     MOVE SPACES TO SYSOUT-SUMMARY-LINE.
032500     MOVE "SPOTS WRITTEN"     TO SSL-LABEL.
032600     MOVE WS-SPOTS-WRITTEN    TO SSL-VALUE.
032700     WRITE SYSOUT-REC.
032800     CLOSE SYSOUT.
032900     DISPLAY "** FLOORS WRITTEN **".
033000     DISPLAY WS-FLOORS-WRITTEN.
033100     DISPLAY "** SPOTS WRITTEN **".
033200     DISPLAY WS-SPOTS-WRITTEN.
033300 9900-EXIT.
033400     EXIT.
033500 
033600 1000-ABEND-RTN.
033700     MOVE "GARINIT SEED LOAD ABEND" TO ABEND-REASON.
033800     WRITE SYSOUT-REC FROM ABEND-REC.
033900     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
034000     DISPLAY "*** ABNORMAL END OF JOB - GARINIT ***" UPON CONSOLE.
034100     MOVE 16 TO RETURN-CODE.
034200     GOBACK.
